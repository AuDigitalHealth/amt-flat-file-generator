000100IDENTIFICATION DIVISION.                                                  
000200******************************************************************        
000300 PROGRAM-ID.  AMTTYPA.                                                    
000400 AUTHOR. KEVIN M. RUIZ.                                                   
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 04/09/07.                                                  
000700 DATE-COMPILED. 04/09/07.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY AMT2FLAT ONCE PER "FIND THE PARENT OF TYPE T"        
001400*          QUESTION (TPP OF A CTPP, MPP OF A TPP, TP OF A TPUU,           
001500*          MPUU OF A TPUU).  WALKS THE CALLING CONCEPT'S OWN              
001600*          CLOSED ANCESTOR SET, KEEPS THE ONES THAT SIT UNDER             
001700*          ROOT T BUT NOT UNDER THE CALLER'S OWN LEVEL ROOT, THEN         
001800*          DROPS ANY CANDIDATE THAT IS ITSELF AN ANCESTOR OF              
001900*          ANOTHER CANDIDATE SO ONLY THE MOST SPECIFIC (LEAF)             
002000*          CONCEPTS COME BACK.  AMT2FLAT DECIDES WHAT "NOT EXACTLY        
002100*          ONE RESULT" MEANS FOR THE STEP IT IS DOING.                    
002200*                                                                         
002300******************************************************************        
002400*-------|----------|-----|----------------------------------------        
002500* Chg   | Date     | By  | Description                                    
002600*-------|----------|-----|----------------------------------------        
002700*       | 04/09/07 | KMR | Original, ticket AMT-0007                      
002800*       | 09/17/08 | KMR | Candidate table widened 10 to 20       AMT0031 
002900*       |          |     | entries for deep pack families         AMT0031 
003000*       | 11/14/98 | TGD | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON         
003100*       |          |     | THIS PROGRAM, NO CHANGE REQUIRED               
003200******************************************************************        
003300                                                                          
003400   CONCEPT CACHE (INPUT) -   AMTCCHE  (VSAM, KEY=CONCEPT-ID)              
003500   LINKAGE              -   AMTTYPA-LINK (COPY AMTTLNK)                   
003600                                                                          
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT AMTCCHE                                                       
004700            ASSIGN       TO AMTCCHE                                       
004800            ORGANIZATION IS INDEXED                                       
004900            ACCESS MODE  IS RANDOM                                        
005000            RECORD KEY   IS AC-CONCEPT-ID-KEY                             
005100            FILE STATUS  IS AMTCCHE-STATUS.                               
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500****** SECOND, READ-ONLY PATH INTO THE SAME VSAM CLUSTER AMT2FLAT         
005600****** HAS OPEN - VSAM ALLOWS MORE THAN ONE INPUT OPEN AT ONCE            
005700 FD  AMTCCHE                                                              
005800     LABEL RECORDS ARE STANDARD                                           
005900     RECORD CONTAINS 2730 CHARACTERS                                      
006000     BLOCK CONTAINS 0 RECORDS                                             
006100     DATA RECORD IS AMTCCHE-REC.                                          
006200 01  AMTCCHE-REC.                                                         
006300     05  AC-CONCEPT-ID-KEY       PIC X(18).                               
006400     05  FILLER                  PIC X(2712).                             
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700                                                                          
006800 01  FILE-STATUS-CODES.                                                   
006900     05  AMTCCHE-STATUS          PIC X(02).                               
007000         88  AC-RECORD-FOUND         VALUE "00".                          
007100     05  FILLER                  PIC X(01).                               
007200                                                                          
007300 01  FLAGS-AND-SWITCHES.                                                  
007400     05  AMT-FIRST-CALL-SW       PIC X(01) VALUE "Y".                     
007500         88  AMT-FIRST-CALL          VALUE "Y".                           
007600     05  AMT-ROOT-FOUND-SW       PIC X(01).                               
007700         88  AMT-ID-IS-ROOT          VALUE "Y".                           
007800     05  AMT-HAS-TARGET-SW       PIC X(01).                               
007900         88  AMT-HAS-TARGET-ROOT     VALUE "Y".                           
008000     05  AMT-HAS-OWN-SW          PIC X(01).                               
008100         88  AMT-HAS-OWN-ROOT        VALUE "Y".                           
008200     05  FILLER                  PIC X(01).                               
008300                                                                          
008400** THE CONCEPT THE CALLER ASKED ABOUT                                     
008500 COPY AMTCCHE.                                                            
008600** A CANDIDATE ANCESTOR'S OWN CACHE ROW, PULLED UP ONE AT A TIME          
008700 COPY AMTCCHE REPLACING ==AMT-CACHE-REC== BY ==AMT-ANC-REC==.             
008800                                                                          
008900 COPY AMTROOT.                                                            
009000                                                                          
009100 COPY AMTTLNK.                                                            
009200                                                                          
009300** CANDIDATES SURVIVING THE ROOT TEST, EACH WITH ITS OWN ANCESTOR         
009400** TABLE CARRIED ALONG SO 300-LEAF-REDUCE DOES NOT HAVE TO REREAD         
009500** THE FILE TO COMPARE ONE CANDIDATE AGAINST ANOTHER                      
009600 01  AMT-CAND-TBL.                                                        
009700     05  AMT-CAND-COUNT          PIC 9(02) COMP.                          
009800     05  FILLER                  PIC X(01).                               
009900     05  AMT-CAND-ENTRY OCCURS 20 TIMES.                                  
010000         10  CAND-ID             PIC 9(18).                               
010100         10  CAND-DROP-SW        PIC X(01).                               
010200             88  CAND-IS-DROPPED     VALUE "Y".                           
010300         10  CAND-ANC-COUNT      PIC 9(03) COMP.                          
010400         10  CAND-ANC-TBL OCCURS 60 TIMES                                 
010500                                 PIC 9(18).                               
010600                                                                          
010700 01  COUNTERS-AND-SUBSCRIPTS.                                             
010800     05  AMT-ASUB                PIC 9(02) COMP.                          
010900     05  AMT-CSUB                PIC 9(02) COMP.                          
011000     05  AMT-JSUB                PIC 9(02) COMP.                          
011100     05  AMT-KSUB                PIC 9(02) COMP.                          
011200     05  AMT-RSUB                PIC 9(02) COMP.                          
011300     05  FILLER                  PIC X(01).                               
011400                                                                          
011500 01  WORK-FIELDS.                                                         
011600     05  WS-ANC-ID               PIC 9(18).                               
011700     05  WS-OWN-LEVEL-ROOT       PIC 9(18).                               
011800     05  WS-TARGET-ROOT-ID       PIC 9(18).                               
011900     05  FILLER                  PIC X(01).                               
012000                                                                          
012100 PROCEDURE DIVISION USING AMTTYPA-LINK.                                   
012200                                                                          
012300 000-HOUSEKEEPING.                                                        
012400     IF AMT-FIRST-CALL                                                    
012500         OPEN INPUT AMTCCHE                                               
012600         MOVE "N" TO AMT-FIRST-CALL-SW                                    
012700     END-IF.                                                              
012800     MOVE 0 TO AMTTA-RESULT-COUNT.                                        
012900     MOVE 0 TO AMT-CAND-COUNT.                                            
013000     MOVE AMTTA-CONCEPT-ID TO AC-CONCEPT-ID-KEY.                          
013100     READ AMTCCHE INTO AMT-CACHE-REC                                      
013200         INVALID KEY CONTINUE                                             
013300     END-READ.                                                            
013400     IF AC-RECORD-FOUND                                                   
013500         MOVE AMT-ROOT-ENTRY (AMTTA-TARGET-ROOT-SUB)                      
013600                             TO WS-TARGET-ROOT-ID                         
013700         IF AC-LEVEL-TYPE OF AMT-CACHE-REC > 0                            
013800             MOVE AMT-ROOT-ENTRY (AC-LEVEL-TYPE OF AMT-CACHE-REC)         
013900                                 TO WS-OWN-LEVEL-ROOT                     
014000         ELSE                                                             
014100             MOVE 0 TO WS-OWN-LEVEL-ROOT                                  
014200         END-IF                                                           
014300         PERFORM 200-BUILD-CANDIDATES THRU 200-EXIT                       
014400         PERFORM 300-LEAF-REDUCE THRU 300-EXIT                            
014500         PERFORM 400-RETURN-RESULTS THRU 400-EXIT                         
014600     END-IF.                                                              
014700     GOBACK.                                                              
014800                                                                          
014900*-----------------------------------------------------------              
015000* WALK THE CALLER'S OWN ANCESTOR TABLE.  KEEP ANY ANCESTOR P              
015100* WHOSE OWN ANCESTOR SET CONTAINS THE TARGET ROOT BUT NOT THE             
015200* CALLER'S OWN LEVEL ROOT - THAT EXCLUDES OTHER CONCEPTS AT               
015300* THE CALLER'S OWN LEVEL FROM COMING BACK AS A "PARENT".                  
015400*-----------------------------------------------------------              
015500 200-BUILD-CANDIDATES.                                                    
015600     PERFORM 205-TEST-CANDIDATE-ANCESTOR THRU 205-EXIT                    
015700             VARYING AMT-ASUB FROM 1 BY 1                                 
015800             UNTIL AMT-ASUB > AC-ANCESTOR-COUNT OF AMT-CACHE-REC.         
015900** RANDOM READS ABOVE OVERWROTE THE KEY FIELD OF THE CALLER'S OWN         
016000** RECORD - IT IS NOT REREAD AFTER THIS POINT SO NO RESTORE NEEDED        
016100 200-EXIT.                                                                
016200     EXIT.                                                                
016300                                                                          
016400 205-TEST-CANDIDATE-ANCESTOR.                                             
016500     MOVE AC-ANCESTOR-ID (AMT-ASUB) OF AMT-CACHE-REC TO WS-ANC-ID.        
016600     PERFORM 210-TEST-ONE-ANCESTOR THRU 210-EXIT.                         
016700 205-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 210-TEST-ONE-ANCESTOR.                                                   
017100     SET AMT-ID-IS-ROOT TO FALSE.                                         
017200     PERFORM 212-SCAN-ROOT-TABLE THRU 212-EXIT                            
017300             VARYING AMT-RSUB FROM 1 BY 1 UNTIL AMT-RSUB > 7.             
017400     IF AMT-ID-IS-ROOT                                                    
017500         GO TO 210-EXIT                                                   
017600     END-IF.                                                              
017700     MOVE WS-ANC-ID TO AC-CONCEPT-ID-KEY.                                 
017800     READ AMTCCHE INTO AMT-ANC-REC                                        
017900         INVALID KEY CONTINUE                                             
018000     END-READ.                                                            
018100     IF NOT AC-RECORD-FOUND                                               
018200         GO TO 210-EXIT                                                   
018300     END-IF.                                                              
018400     SET AMT-HAS-TARGET-ROOT TO FALSE.                                    
018500     SET AMT-HAS-OWN-ROOT TO FALSE.                                       
018600     PERFORM 214-CHECK-ONE-ANCESTOR-ID THRU 214-EXIT                      
018700             VARYING AMT-KSUB FROM 1 BY 1                                 
018800             UNTIL AMT-KSUB > AC-ANCESTOR-COUNT OF AMT-ANC-REC.           
018900     IF AMT-HAS-TARGET-ROOT AND NOT AMT-HAS-OWN-ROOT                      
019000         IF AMT-CAND-COUNT < 20                                           
019100             ADD 1 TO AMT-CAND-COUNT                                      
019200             MOVE WS-ANC-ID TO CAND-ID (AMT-CAND-COUNT)                   
019300             MOVE "N" TO CAND-DROP-SW (AMT-CAND-COUNT)                    
019400             MOVE AC-ANCESTOR-COUNT OF AMT-ANC-REC                        
019500                         TO CAND-ANC-COUNT (AMT-CAND-COUNT)               
019600             PERFORM 216-COPY-ANCESTOR-ID THRU 216-EXIT                   
019700                     VARYING AMT-KSUB FROM 1 BY 1                         
019800                     UNTIL AMT-KSUB > AC-ANCESTOR-COUNT OF                
019900                                      AMT-ANC-REC                         
020000         END-IF                                                           
020100     END-IF.                                                              
020200 210-EXIT.                                                                
020300     EXIT.                                                                
020400                                                                          
020500 212-SCAN-ROOT-TABLE.                                                     
020600     IF AMT-ROOT-ENTRY (AMT-RSUB) = WS-ANC-ID                             
020700         SET AMT-ID-IS-ROOT TO TRUE                                       
020800     END-IF.                                                              
020900 212-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200 214-CHECK-ONE-ANCESTOR-ID.                                               
021300     IF AC-ANCESTOR-ID (AMT-KSUB) OF AMT-ANC-REC =                        
021400                        WS-TARGET-ROOT-ID                                 
021500         SET AMT-HAS-TARGET-ROOT TO TRUE                                  
021600     END-IF.                                                              
021700     IF WS-OWN-LEVEL-ROOT > 0 AND                                         
021800        AC-ANCESTOR-ID (AMT-KSUB) OF AMT-ANC-REC =                        
021900                        WS-OWN-LEVEL-ROOT                                 
022000         SET AMT-HAS-OWN-ROOT TO TRUE                                     
022100     END-IF.                                                              
022200 214-EXIT.                                                                
022300     EXIT.                                                                
022400                                                                          
022500 216-COPY-ANCESTOR-ID.                                                    
022600     MOVE AC-ANCESTOR-ID (AMT-KSUB) OF AMT-ANC-REC                        
022700         TO CAND-ANC-TBL (AMT-CAND-COUNT, AMT-KSUB).                      
022800 216-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100*-----------------------------------------------------------              
023200* A CANDIDATE THAT SHOWS UP IN ANOTHER CANDIDATE'S ANCESTOR               
023300* TABLE SITS ABOVE IT IN THE HIERARCHY - DROP THE HIGHER ONE              
023400* AND KEEP ONLY THE LEAVES OF THE CANDIDATE SET.                          
023500*-----------------------------------------------------------              
023600 300-LEAF-REDUCE.                                                         
023700     PERFORM 301-REDUCE-ONE-CANDIDATE THRU 301-EXIT                       
023800             VARYING AMT-CSUB FROM 1 BY 1                                 
023900             UNTIL AMT-CSUB > AMT-CAND-COUNT.                             
024000 300-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300 301-REDUCE-ONE-CANDIDATE.                                                
024400     PERFORM 302-COMPARE-AGAINST-OTHER THRU 302-EXIT                      
024500             VARYING AMT-JSUB FROM 1 BY 1                                 
024600             UNTIL AMT-JSUB > AMT-CAND-COUNT.                             
024700 301-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 302-COMPARE-AGAINST-OTHER.                                               
025100     IF AMT-JSUB NOT = AMT-CSUB                                           
025200         PERFORM 303-SCAN-OTHER-ANCESTORS THRU 303-EXIT                   
025300                 VARYING AMT-KSUB FROM 1 BY 1                             
025400                 UNTIL AMT-KSUB > CAND-ANC-COUNT (AMT-JSUB)               
025500     END-IF.                                                              
025600 302-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900 303-SCAN-OTHER-ANCESTORS.                                                
026000     IF CAND-ANC-TBL (AMT-JSUB, AMT-KSUB) = CAND-ID (AMT-CSUB)            
026100         MOVE "Y" TO CAND-DROP-SW (AMT-CSUB)                              
026200     END-IF.                                                              
026300 303-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600 400-RETURN-RESULTS.                                                      
026700     PERFORM 410-RETURN-ONE-RESULT THRU 410-EXIT                          
026800             VARYING AMT-CSUB FROM 1 BY 1                                 
026900             UNTIL AMT-CSUB > AMT-CAND-COUNT.                             
027000 400-EXIT.                                                                
027100     EXIT.                                                                
027200                                                                          
027300 410-RETURN-ONE-RESULT.                                                   
027400     IF NOT CAND-IS-DROPPED (AMT-CSUB)                                    
027500         IF AMTTA-RESULT-COUNT < 15                                       
027600             ADD 1 TO AMTTA-RESULT-COUNT                                  
027700             MOVE CAND-ID (AMT-CSUB) TO                                   
027800                  AMTTA-RESULT-ID (AMTTA-RESULT-COUNT)                    
027900         END-IF                                                           
028000     END-IF.                                                              
028100 410-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
