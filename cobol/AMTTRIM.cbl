000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  AMTTRIM.                                                    
000400 AUTHOR. KEVIN M. RUIZ.                                                   
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 04/09/07.                                                  
000700 DATE-COMPILED. 04/09/07.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*-------|----------|-----|----------------------------------------        
001100* Chg   | Date     | By  | Description                                    
001200*-------|----------|-----|----------------------------------------        
001300*       | 04/09/07 | KMR | Original, ticket AMT-0007 - trims an           
001400*       |          |     | ARTG id of trailing blanks before              
001500*       |          |     | AMT2FLAT writes it to the flat file            
001600*       | 11/14/98 | TGD | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON         
001700*       |          |     | THIS PROGRAM, NO CHANGE REQUIRED               
001800******************************************************************        
001900                                                                          
002000 ENVIRONMENT DIVISION.                                                    
002100 CONFIGURATION SECTION.                                                   
002200 SOURCE-COMPUTER. IBM-390.                                                
002300 OBJECT-COMPUTER. IBM-390.                                                
002400 SPECIAL-NAMES.                                                           
002500     C01 IS TOP-OF-FORM.                                                  
002600 INPUT-OUTPUT SECTION.                                                    
002700                                                                          
002800 DATA DIVISION.                                                           
002900 FILE SECTION.                                                            
003000                                                                          
003100 WORKING-STORAGE SECTION.                                                 
003200 01  MISC-FIELDS.                                                         
003300     05  WS-SUB                  PIC S9(04) COMP.                         
003400** DUMP-FRIENDLY VIEW OF THE SUBSCRIPT - SHOP CONVENTION SO AN            
003500** ABEND DUMP SHOWS THE BINARY HALFWORD IN HEX, NOT AS A SIGNED           
003600** NUMBER THAT IS HARD TO READ OFF A PRINTOUT                             
003700     05  WS-SUB-X REDEFINES WS-SUB                                        
003800                             PIC X(02).                                   
003900     05  FILLER                  PIC X(01).                               
004000                                                                          
004100 01  FLAGS-AND-SWITCHES.                                                  
004200     05  AMT-FOUND-SW            PIC X(01) VALUE "N".                     
004300         88  AMT-FOUND-CHAR          VALUE "Y".                           
004400     05  FILLER                  PIC X(01).                               
004500                                                                          
004600 LINKAGE SECTION.                                                         
004700 01  TEXT1                       PIC X(12).                               
004800** CHARACTER-BY-CHARACTER VIEW OF THE INCOMING ID - CARRIED OVER          
004900** FROM BEFORE THIS ROUTINE WAS CUT OVER TO REFERENCE MODIFICATION        
005000 01  TEXT1-BYTES REDEFINES TEXT1.                                         
005100     05  TEXT1-CHAR              PIC X(01) OCCURS 12 TIMES.               
005200 01  RETURN-LTH                  PIC S9(04) COMP.                         
005300 01  RETURN-LTH-X REDEFINES RETURN-LTH                                    
005400                             PIC X(02).                                   
005500                                                                          
005600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                              
005700     MOVE 12 TO WS-SUB.                                                   
005800     MOVE "N" TO AMT-FOUND-SW.                                            
005900**  SCAN BACKWARD FROM THE LAST BYTE TO FIND THE LAST NON-BLANK -         
006000**  A PLAIN REFERENCE-MODIFICATION SCAN, NOTHING FANCIER NEEDED           
006100     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT                              
006200         UNTIL WS-SUB < 1 OR AMT-FOUND-CHAR.                              
006300     MOVE WS-SUB TO RETURN-LTH.                                           
006400     GOBACK.                                                              
006500                                                                          
006600 100-SCAN-BACKWARD.                                                       
006700     IF TEXT1 (WS-SUB:1) NOT = SPACE                                      
006800         SET AMT-FOUND-CHAR TO TRUE                                       
006900     ELSE                                                                 
007000         SUBTRACT 1 FROM WS-SUB                                           
007100     END-IF.                                                              
007200 100-EXIT.                                                                
007300     EXIT.                                                                
007400                                                                          
