000100******************************************************************        
000200* COPY MEMBER: AMTCCHE                                           *        
000300* Concept-cache master record.  One entry per SCTID accepted by  *        
000400* AMTLOAD; AMTCLOSE closes the IS-A graph and fills the ancestor *        
000500* table in place; AMT2FLAT reads it at random by AC-CONCEPT-ID   *        
000600* to drive the flat-file row writer.  Organization is indexed,  *         
000700* key is AC-CONCEPT-ID (see FILE-CONTROL in each calling pgm).   *        
000800******************************************************************        
000900*-------|----------|-----|----------------------------------------        
001000* Chg   | Date     | By  | Description                                    
001100*-------|----------|-----|----------------------------------------        
001200*       | 04/02/07 | KMR | Original cache layout, ticket AMT-0007         
001300*       | 09/17/08 | KMR | Parent/ancestor tables widened after   AMT0031 
001400*       |          |     | deep-hierarchy pack families blew the  AMT0031 
001500*       |          |     | old OCCURS 10 limit                    AMT0031 
001600*       | 02/11/11 | RPH | Added AC-CLOSURE-CHANGED-SW for the    AMT0058 
001700*       |          |     | fixed-point closure loop in AMTCLOSE   AMT0058 
001800*       | 07/30/14 | KMR | Added AC-IS-ROOT-SW, AMT2FLAT needed   AMT0092 
001900*       |          |     | to skip the seven hierarchy roots      AMT0092 
002000******************************************************************        
002100 01  AMT-CACHE-REC.                                                       
002200     05  AC-CONCEPT-ID           PIC 9(18).                               
002300     05  AC-CONCEPT-ID-X REDEFINES AC-CONCEPT-ID                          
002400                                 PIC X(18).                               
002500     05  AC-LEVEL-TYPE           PIC 9(01).                               
002600         88  AC-LEVEL-MP             VALUE 1.                             
002700         88  AC-LEVEL-MPUU           VALUE 2.                             
002800         88  AC-LEVEL-MPP            VALUE 3.                             
002900         88  AC-LEVEL-TP             VALUE 4.                             
003000         88  AC-LEVEL-TPUU           VALUE 5.                             
003100         88  AC-LEVEL-TPP            VALUE 6.                             
003200         88  AC-LEVEL-CTPP           VALUE 7.                             
003300         88  AC-LEVEL-UNCLASSIFIED   VALUE 0.                             
003400         88  AC-LEVEL-VALID          VALUES 0 THRU 7.                     
003500     05  AC-IS-ROOT-SW           PIC X(01).                               
003600         88  AC-IS-ROOT-CONCEPT      VALUE "Y".                           
003700         88  AC-NOT-ROOT-CONCEPT     VALUE "N".                           
003800     05  AC-CONCEPT-FSN          PIC X(200).                              
003900     05  AC-CONCEPT-PT           PIC X(200).                              
004000**  DIRECT IS-A DESTINATIONS (PARENTS) LOADED BY AMTLOAD                  
004100     05  AC-PARENT-COUNT         PIC 9(03) COMP.                          
004200     05  AC-PARENT-TBL OCCURS 20 TIMES.                                   
004300         10  AC-PARENT-ID        PIC 9(18).                               
004400**  CLOSED IS-A TARGETS (ALL REACHABLE ANCESTORS) FILLED BY               
004500**  AMTCLOSE - THIS IS THE CONCEPT'S "ANCESTOR SET"                       
004600     05  AC-ANCESTOR-COUNT       PIC 9(03) COMP.                          
004700     05  AC-ANCESTOR-TBL OCCURS 60 TIMES.                                 
004800         10  AC-ANCESTOR-ID      PIC 9(18).                               
004900**  HAS-MPUU / HAS-TPUU DESTINATIONS - DIRECT UNITS ONLY, THE             
005000**  SUBPACK FALLBACK BELOW NEVER FIRES IN THIS RELEASE                    
005100     05  AC-UNITS-COUNT          PIC 9(03) COMP.                          
005200     05  AC-UNITS-TBL OCCURS 30 TIMES.                                    
005300         10  AC-UNIT-ID          PIC 9(18).                               
005400**  HAS-TP DESTINATIONS                                                   
005500     05  AC-TP-COUNT             PIC 9(03) COMP.                          
005600     05  AC-TP-TBL OCCURS 10 TIMES.                                       
005700         10  AC-TP-ID            PIC 9(18).                               
005800**  ARTG-ID REFSET MEMBERS, TRAILING BLANKS TRIMMED BEFORE STORE          
005900     05  AC-ARTG-COUNT           PIC 9(02) COMP.                          
006000     05  AC-ARTG-TBL OCCURS 10 TIMES.                                     
006100         10  AC-ARTG-ID          PIC X(12).                               
006200     05  AC-CLOSURE-DONE-SW      PIC X(01).                               
006300         88  AC-CLOSURE-IS-DONE      VALUE "Y".                           
006400         88  AC-CLOSURE-NOT-DONE     VALUE "N".                           
006500     05  AC-CLOSURE-CHANGED-SW   PIC X(01).                               
006600         88  AC-CLOSURE-CHANGED      VALUE "Y".                           
006700         88  AC-CLOSURE-UNCHANGED    VALUE "N".                           
006800     05  FILLER                  PIC X(14).                               
006900                                                                          
