000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  AMTVALID.                                                   
000400 AUTHOR. KEVIN M. RUIZ.                                                   
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 04/09/07.                                                  
000700 DATE-COMPILED. 04/09/07.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY AMTCLOSE AND AMT2FLAT EVERY TIME ONE OF THEM         
001400*          HITS A VALIDATION FAILURE, AND ONCE MORE BY AMT2FLAT AT        
001500*          END OF JOB TO WRITE THE REPORT.  FAILURES ARE FILED            
001600*          UNDER A NAMED TEST CASE; A SECOND FAILURE UNDER A NAME         
001700*          ALREADY ON FILE IS APPENDED TO THAT CASE INSTEAD OF            
001800*          STARTING A NEW ONE.  THE EXIT-ON-ERROR SWITCH IS TESTED        
001900*          ON EVERY ADD SO THE CALLER CAN ABORT RIGHT AWAY WHEN           
002000*          THE JOB IS RUN WITH UPSI-0 ON.                                 
002100*                                                                         
002200******************************************************************        
002300*-------|----------|-----|----------------------------------------        
002400* Chg   | Date     | By  | Description                                    
002500*-------|----------|-----|----------------------------------------        
002600*       | 03/04/12 | RPH | Original, ticket AMT-0064                      
002700*       | 07/30/14 | KMR | Case table widened 100 to 500 entries  AMT0092 
002800*       |          |     | after a load with many bad TPP sets    AMT0092 
002900*       |          |     | overran the old table                  AMT0092 
003000******************************************************************        
003100                                                                          
003200   VALIDATION REPORT (OUT) -   VALIDRPT (LINE SEQUENTIAL XML TEXT)        
003300   LINKAGE             -   AMTVALID-LINK (COPY AMTVLNK)                   
003400                                                                          
003500******************************************************************        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT VALIDRPT                                                      
004500     ASSIGN TO UT-S-VALIDRPT                                              
004600       ORGANIZATION IS LINE SEQUENTIAL                                    
004700       FILE STATUS IS VALIDRPT-STATUS.                                    
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  VALIDRPT                                                             
005200     LABEL RECORDS ARE STANDARD                                           
005300     DATA RECORD IS VALIDRPT-LINE.                                        
005400 01  VALIDRPT-LINE.                                                       
005500     05  VALIDRPT-TEXT           PIC X(880).                              
005600     05  FILLER                  PIC X(20).                               
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900                                                                          
006000 01  FILE-STATUS-CODES.                                                   
006100     05  VALIDRPT-STATUS         PIC X(02).                               
006200         88  VALIDRPT-OK             VALUE "00".                          
006300     05  FILLER                  PIC X(01).                               
006400                                                                          
006500 01  FLAGS-AND-SWITCHES.                                                  
006600     05  AMT-FIRST-CALL-SW       PIC X(01) VALUE "Y".                     
006700         88  AMT-FIRST-CALL          VALUE "Y".                           
006800     05  AMT-CASE-FOUND-SW       PIC X(01).                               
006900         88  AMT-CASE-WAS-FOUND      VALUE "Y".                           
007000     05  FILLER                  PIC X(01).                               
007100                                                                          
007200 01  COUNTERS-AND-SUBSCRIPTS.                                             
007300     05  AMT-TOTAL-FAILURES      PIC 9(05) COMP.                          
007400** DUMP-FRIENDLY VIEW OF THE FAILURE COUNTER - SEE AMTTRIM FOR THE        
007500** SAME CONVENTION ON A HALFWORD SUBSCRIPT                                
007600     05  AMT-TOTAL-FAILURES-X REDEFINES AMT-TOTAL-FAILURES                
007700                             PIC X(04).                                   
007800     05  AMT-FSUB                PIC 9(02) COMP.                          
007900     05  AMT-FSUB-X REDEFINES AMT-FSUB                                    
008000                             PIC X(02).                                   
008100     05  FILLER                  PIC X(01).                               
008200                                                                          
008300** ONE ENTRY PER DISTINCT TEST-CASE NAME EVER PASSED IN, EACH             
008400** HOLDING ITS OWN LIST OF ACCUMULATED FAILURES - SEE R13                 
008500 01  AMT-CASE-TBL.                                                        
008600     05  AMT-CASE-COUNT          PIC 9(04) COMP VALUE 0.                  
008700     05  FILLER                  PIC X(01).                               
008800     05  AMT-CASE-ENTRY OCCURS 1 TO 500 TIMES                             
008900                         DEPENDING ON AMT-CASE-COUNT                      
009000                         INDEXED BY AMT-CASE-IDX.                         
009100         10  CASE-NAME           PIC X(60).                               
009200         10  CASE-FAIL-COUNT     PIC 9(02) COMP.                          
009300         10  CASE-FAIL-ENTRY OCCURS 5 TIMES.                              
009400             15  FAIL-MESSAGE    PIC X(60).                               
009500             15  FAIL-TYPE       PIC X(20).                               
009600             15  FAIL-VALUE      PIC X(400).                              
009700** MOST FAILURE VALUES ON THIS JOB ARE AN AMT CONCEPT ID - THIS           
009800** NUMERIC-EDITED VIEW IS FOR A REPORT COLUMN THAT LINES UP IDS           
009900             15  FAIL-VALUE-NUM REDEFINES FAIL-VALUE                      
010000                                 PIC Z(17)9.                              
010100                                                                          
010200 01  WORK-FIELDS.                                                         
010300     05  WS-LINE                 PIC X(900).                              
010400     05  WS-COUNT-ED             PIC Z(04)9.                              
010500     05  FILLER                  PIC X(01).                               
010600                                                                          
010700 COPY AMTVLNK.                                                            
010800                                                                          
010900 PROCEDURE DIVISION USING AMTVALID-LINK.                                  
011000                                                                          
011100 100-MAINLINE.                                                            
011200     IF AMT-FIRST-CALL                                                    
011300         OPEN OUTPUT VALIDRPT                                             
011400         MOVE "N" TO AMT-FIRST-CALL-SW                                    
011500     END-IF.                                                              
011600     IF AMTV-ADD-FAILURE                                                  
011700         PERFORM 200-ADD-FAILURE THRU 200-EXIT                            
011800     ELSE                                                                 
011900         IF AMTV-WRITE-REPORT                                             
012000             PERFORM 800-WRITE-REPORT THRU 800-EXIT                       
012100         END-IF                                                           
012200     END-IF.                                                              
012300     GOBACK.                                                              
012400                                                                          
012500*-----------------------------------------------------------              
012600* FILE THE FAILURE UNDER ITS CASE NAME, THEN TELL THE CALLER              
012700* WHETHER TO ABORT NOW (EXIT-ON-ERROR SWITCH IS ON).                      
012800*-----------------------------------------------------------              
012900 200-ADD-FAILURE.                                                         
013000     MOVE "N" TO AMTV-ABORT-NOW.                                          
013100     PERFORM 210-FIND-OR-ADD-CASE THRU 210-EXIT.                          
013200     IF CASE-FAIL-COUNT (AMT-CASE-IDX) < 5                                
013300         ADD 1 TO CASE-FAIL-COUNT (AMT-CASE-IDX)                          
013400         MOVE CASE-FAIL-COUNT (AMT-CASE-IDX) TO AMT-FSUB                  
013500         MOVE AMTV-FAIL-MESSAGE TO                                        
013600              FAIL-MESSAGE (AMT-CASE-IDX, AMT-FSUB)                       
013700         MOVE AMTV-FAIL-TYPE TO                                           
013800              FAIL-TYPE (AMT-CASE-IDX, AMT-FSUB)                          
013900         MOVE AMTV-FAIL-VALUE TO                                          
014000              FAIL-VALUE (AMT-CASE-IDX, AMT-FSUB)                         
014100         ADD 1 TO AMT-TOTAL-FAILURES                                      
014200     END-IF.                                                              
014300     IF AMTV-EXIT-ON-ERROR-ON                                             
014400         SET AMTV-MUST-ABORT TO TRUE                                      
014500     END-IF.                                                              
014600     MOVE AMT-TOTAL-FAILURES TO AMTV-TOTAL-FAILURES.                      
014700 200-EXIT.                                                                
014800     EXIT.                                                                
014900                                                                          
015000*-----------------------------------------------------------              
015100* SEARCH THE CASE TABLE FOR AMTV-CASE-NAME.  IF NOT THERE,                
015200* ADD A NEW ENTRY (THE TABLE IS OCCURS-DEPENDING-ON, SO                   
015300* BUMPING AMT-CASE-COUNT BRINGS THE NEW SLOT INTO SCOPE).                 
015400* ON RETURN AMT-CASE-IDX POINTS AT THE CASE TO USE.                       
015500*-----------------------------------------------------------              
015600 210-FIND-OR-ADD-CASE.                                                    
015700     SET AMT-CASE-IDX TO 1.                                               
015800     SEARCH AMT-CASE-ENTRY                                                
015900         AT END                                                           
016000             IF AMT-CASE-COUNT < 500                                      
016100                 ADD 1 TO AMT-CASE-COUNT                                  
016200                 SET AMT-CASE-IDX TO AMT-CASE-COUNT                       
016300                 MOVE AMTV-CASE-NAME TO CASE-NAME (AMT-CASE-IDX)          
016400                 MOVE 0 TO CASE-FAIL-COUNT (AMT-CASE-IDX)                 
016500             END-IF                                                       
016600         WHEN CASE-NAME (AMT-CASE-IDX) = AMTV-CASE-NAME                   
016700             CONTINUE                                                     
016800     END-SEARCH.                                                          
016900 210-EXIT.                                                                
017000     EXIT.                                                                
017100                                                                          
017200*-----------------------------------------------------------              
017300* WRITE THE XML SHAPE - ONE TESTSUITE, ONE TESTCASE PER CASE              
017400* NAME ON FILE, ONE FAILURE TAG PER ACCUMULATED FAILURE.                  
017500*-----------------------------------------------------------              
017600 800-WRITE-REPORT.                                                        
017700     MOVE AMT-TOTAL-FAILURES TO WS-COUNT-ED.                              
017800     MOVE SPACES TO WS-LINE.                                              
017900     STRING '<testsuite failures="' DELIMITED BY SIZE                     
018000            WS-COUNT-ED DELIMITED BY SIZE                                 
018100            '" tests="' DELIMITED BY SIZE                                 
018200            WS-COUNT-ED DELIMITED BY SIZE                                 
018300            '" errors="0" name="validation.errors">'                      
018400                                   DELIMITED BY SIZE                      
018500         INTO WS-LINE                                                     
018600     END-STRING.                                                          
018700     WRITE VALIDRPT-LINE FROM WS-LINE.                                    
018800     PERFORM 810-WRITE-ONE-CASE THRU 810-EXIT                             
018900             VARYING AMT-CASE-IDX FROM 1 BY 1                             
019000             UNTIL AMT-CASE-IDX > AMT-CASE-COUNT.                         
019100     MOVE '</testsuite>' TO VALIDRPT-LINE.                                
019200     WRITE VALIDRPT-LINE.                                                 
019300     CLOSE VALIDRPT.                                                      
019400 800-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700 810-WRITE-ONE-CASE.                                                      
019800     MOVE SPACES TO WS-LINE.                                              
019900     STRING '  <testcase name="' DELIMITED BY SIZE                        
020000            CASE-NAME (AMT-CASE-IDX) DELIMITED BY "  "                    
020100            '" classname="flatfile.' DELIMITED BY SIZE                    
020200            CASE-NAME (AMT-CASE-IDX) DELIMITED BY "  "                    
020300            '">' DELIMITED BY SIZE                                        
020400         INTO WS-LINE                                                     
020500     END-STRING.                                                          
020600     WRITE VALIDRPT-LINE FROM WS-LINE.                                    
020700     PERFORM 820-WRITE-ONE-FAILURE THRU 820-EXIT                          
020800             VARYING AMT-FSUB FROM 1 BY 1                                 
020900             UNTIL AMT-FSUB > CASE-FAIL-COUNT (AMT-CASE-IDX).             
021000     MOVE '  </testcase>' TO VALIDRPT-LINE.                               
021100     WRITE VALIDRPT-LINE.                                                 
021200 810-EXIT.                                                                
021300     EXIT.                                                                
021400                                                                          
021500 820-WRITE-ONE-FAILURE.                                                   
021600     MOVE SPACES TO WS-LINE.                                              
021700     STRING '    <failure message="' DELIMITED BY SIZE                    
021800            FAIL-MESSAGE (AMT-CASE-IDX, AMT-FSUB)                         
021900                                   DELIMITED BY "  "                      
022000            '" type="' DELIMITED BY SIZE                                  
022100            FAIL-TYPE (AMT-CASE-IDX, AMT-FSUB)                            
022200                                   DELIMITED BY "  "                      
022300            '">' DELIMITED BY SIZE                                        
022400            FAIL-VALUE (AMT-CASE-IDX, AMT-FSUB)                           
022500                                   DELIMITED BY "  "                      
022600            '</failure>' DELIMITED BY SIZE                                
022700         INTO WS-LINE                                                     
022800     END-STRING.                                                          
022900     WRITE VALIDRPT-LINE FROM WS-LINE.                                    
023000 820-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
