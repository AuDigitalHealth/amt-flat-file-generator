000100******************************************************************        
000200* COPY MEMBER: AMTVLNK                                           *        
000300* LINKAGE record passed to AMTVALID by every program that can    *        
000400* raise a validation failure (AMTCLOSE, AMT2FLAT).  One record,  *        
000500* one CALL per accumulated failure or per end-of-job report      *        
000600* write - same shape CLCLBCST used for its cost-calc record.     *        
000700******************************************************************        
000800*-------|----------|-----|----------------------------------------        
000900* Chg   | Date     | By  | Description                                    
001000*-------|----------|-----|----------------------------------------        
001100*       | 03/04/12 | RPH | Original, ticket AMT-0064                      
001200******************************************************************        
001300 01  AMTVALID-LINK.                                                       
001400     05  AMTV-FUNCTION           PIC X(01).                               
001500         88  AMTV-ADD-FAILURE        VALUE "A".                           
001600         88  AMTV-WRITE-REPORT       VALUE "W".                           
001700     05  AMTV-EXIT-ON-ERROR-SW   PIC X(01).                               
001800         88  AMTV-EXIT-ON-ERROR-ON   VALUE "Y".                           
001900     05  AMTV-ABORT-NOW          PIC X(01).                               
002000         88  AMTV-MUST-ABORT         VALUE "Y".                           
002100     05  AMTV-CASE-NAME          PIC X(60).                               
002200     05  AMTV-FAIL-MESSAGE       PIC X(60).                               
002300     05  AMTV-FAIL-TYPE          PIC X(20).                               
002400     05  AMTV-FAIL-VALUE         PIC X(400).                              
002500     05  AMTV-TOTAL-FAILURES     PIC 9(05).                               
002600     05  FILLER                  PIC X(08).                               
002700                                                                          
