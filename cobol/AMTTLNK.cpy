000100******************************************************************        
000200* COPY MEMBER: AMTTLNK                                           *        
000300* LINKAGE record passed to AMTTYPA by AMT2FLAT every time the    *        
000400* flat-file writer needs "the nearest ancestor of concept X that *        
000500* sits under hierarchy root T" - TPP of a CTPP, MPP of a TPP, TP *        
000600* of a TPUU, MPUU of a TPUU.  AMTTYPA does its own AMTCCHE       *        
000700* random reads; this record only carries the question in and    *         
000800* the resolved candidate set back out.                          *         
000900******************************************************************        
001000*-------|----------|-----|----------------------------------------        
001100* Chg   | Date     | By  | Description                                    
001200*-------|----------|-----|----------------------------------------        
001300*       | 04/09/07 | KMR | Original, ticket AMT-0007                      
001400*       | 09/17/08 | KMR | Result table widened 5 to 15 entries,  AMT0031 
001500*       |          |     | some pack families resolve more than   AMT0031 
001600*       |          |     | one leaf before AMT2FLAT reports the   AMT0031 
001700*       |          |     | "multiple parents" error               AMT0031 
001800******************************************************************        
001900 01  AMTTYPA-LINK.                                                        
002000     05  AMTTA-CONCEPT-ID        PIC 9(18).                               
002100     05  AMTTA-TARGET-ROOT-SUB   PIC 9(01).                               
002200     05  AMTTA-RESULT-COUNT      PIC 9(02) COMP.                          
002300     05  AMTTA-RESULT-TBL OCCURS 15 TIMES.                                
002400         10  AMTTA-RESULT-ID     PIC 9(18).                               
002500     05  FILLER                  PIC X(08).                               
002600                                                                          
