000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  AMT2FLAT.                                                   
000400 AUTHOR. KEVIN M. RUIZ.                                                   
000500 INSTALLATION. COBOL DEV Center.                                          
000600 DATE-WRITTEN. 04/16/07.                                                  
000700 DATE-COMPILED. 04/16/07.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          LAST STEP OF THE AMT BATCH.  BROWSES THE CLOSED CONCEPT        
001400*          CACHE FOR EVERY NON-ROOT CTPP AND, FOR EACH ONE, WALKS         
001500*          ITS PACK FAMILY - TPP, TPP'S OWN TP, MPP, EVERY TPUU           
001600*          UNDER THE TPP, EACH TPUU'S TP AND MPUU, AND EVERY MP           
001700*          UNDER THAT MPUU - CALLING AMTTYPA TO DO THE ACTUAL             
001800*          ANCESTOR-SET WALKS.  ONE DETAIL LINE IS WRITTEN PER            
001900*          MP X ARTG-ID COMBINATION.  ANY STEP THAT CANNOT RESOLVE        
002000*          TO EXACTLY ONE CONCEPT IS LOGGED TO AMTVALID AND SKIPS         
002100*          THE CTPP (OR TPUU) IT HAPPENED ON.  AMTVALID IS CALLED         
002200*          ONE LAST TIME AT END OF JOB TO WRITE THE REPORT.               
002300*                                                                         
002400******************************************************************        
002500*-------|----------|-----|----------------------------------------        
002600* Chg   | Date     | By  | Description                                    
002700*-------|----------|-----|----------------------------------------        
002800*       | 04/16/07 | KMR | Original, ticket AMT-0007                      
002900*       | 09/17/08 | KMR | MPS/units work tables widened to match AMT0031 
003000*       |          |     | the OCCURS limits raised in AMTCCHE    AMT0031 
003100*       | 02/11/11 | RPH | Switched TPP/MPP/TP/MPUU/MP resolution AMT0058 
003200*       |          |     | over to the shared AMTROOT table and   AMT0058 
003300*       |          |     | AMTTYPA, each used to be hand-coded    AMT0058 
003400*       | 11/14/98 | TGD | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON         
003500*       |          |     | THIS PROGRAM, NO CHANGE REQUIRED               
003600*       | 03/04/12 | RPH | Added exit-on-error CALL to AMTVALID   AMT0064 
003700*       |          |     | after every resolution failure         AMT0064 
003800*       | 07/30/14 | KMR | Skip test now also checks AC-IS-ROOT-SWAMT0092 
003900*       |          |     | so the seven roots never come out as   AMT0092 
004000*       |          |     | CTPPs of themselves                    AMT0092 
004100******************************************************************        
004200                                                                          
004300    CONCEPT CACHE (IN)  -   AMTCCHE  (VSAM, KEY=CONCEPT-ID)               
004400    DUMP FILE           -   SYSOUT                                        
004500    FLAT FILE (OUT)     -   AMTFLAT  (LINE SEQUENTIAL CSV TEXT)           
004600                                                                          
004700******************************************************************        
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-390.                                                
005100 OBJECT-COMPUTER. IBM-390.                                                
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     UPSI-0 ON AMT-EXIT-ON-ERROR-SW.                                      
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SYSOUT                                                        
005800     ASSIGN TO UT-S-SYSOUT                                                
005900       ORGANIZATION IS SEQUENTIAL.                                        
006000                                                                          
006100     SELECT AMTCCHE                                                       
006200            ASSIGN       TO AMTCCHE                                       
006300            ORGANIZATION IS INDEXED                                       
006400            ACCESS MODE  IS DYNAMIC                                       
006500            RECORD KEY   IS AC-CONCEPT-ID-KEY                             
006600            FILE STATUS  IS AMTCCHE-STATUS.                               
006700                                                                          
006800     SELECT AMTFLAT                                                       
006900     ASSIGN TO UT-S-AMTFLAT                                               
007000       ORGANIZATION IS LINE SEQUENTIAL                                    
007100       FILE STATUS IS AMTFLAT-STATUS.                                     
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  SYSOUT                                                               
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 130 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS SYSOUT-REC.                                           
008100 01  SYSOUT-REC.                                                          
008200     05  SYSOUT-TEXT             PIC X(120).                              
008300     05  FILLER                  PIC X(10).                               
008400                                                                          
008500 FD  AMTCCHE                                                              
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 2730 CHARACTERS                                      
008800     BLOCK CONTAINS 0 RECORDS                                             
008900     DATA RECORD IS AMTCCHE-REC.                                          
009000 01  AMTCCHE-REC.                                                         
009100     05  AC-CONCEPT-ID-KEY       PIC X(18).                               
009200     05  FILLER                  PIC X(2712).                             
009300                                                                          
009400 FD  AMTFLAT                                                              
009500     LABEL RECORDS ARE STANDARD                                           
009600     DATA RECORD IS AMTFLAT-LINE.                                         
009700 01  AMTFLAT-LINE.                                                        
009800     05  AMTFLAT-TEXT            PIC X(1760).                             
009900     05  FILLER                  PIC X(40).                               
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200                                                                          
010300 01  FILE-STATUS-CODES.                                                   
010400     05  AMTCCHE-STATUS          PIC X(02).                               
010500         88  AC-RECORD-FOUND         VALUE "00".                          
010600     05  AMTFLAT-STATUS          PIC X(02).                               
010700     05  FILLER                  PIC X(01).                               
010800                                                                          
010900** THE CTPP CURRENTLY BEING WALKED - HELD FOR THE WHOLE OF                
011000** 200-PROCESS-CTPP, INCLUDING THE INNER TPUU LOOP                        
011100 COPY AMTCCHE.                                                            
011200** A TPP, MPP, TPUU, MPUU, MP OR ANCESTOR RECORD PULLED UP WHILE          
011300** THE ABOVE RECORD IS STILL HELD - SAME LAYOUT, QUALIFY WITH "OF"        
011400 COPY AMTCCHE REPLACING ==AMT-CACHE-REC== BY ==AMT-OTHR-REC==.            
011500                                                                          
011600 COPY AMTROOT.                                                            
011700 COPY AMTABND.                                                            
011800 COPY AMTVLNK.                                                            
011900 COPY AMTTLNK.                                                            
012000 COPY AMTFLTO.                                                            
012100                                                                          
012200 01  FLAGS-AND-SWITCHES.                                                  
012300     05  AMT-EOF-SW              PIC X(01).                               
012400         88  NO-MORE-CACHE-RECS      VALUE "Y".                           
012500     05  AMT-EXIT-ON-ERROR-SW    PIC X(01) VALUE "N".                     
012600         88  AMT-EXIT-ON-ERROR-ON    VALUE "Y".                           
012700     05  WS-SKIP-CTPP-SW         PIC X(01).                               
012800         88  WS-SKIP-THIS-CTPP       VALUE "Y".                           
012900     05  WS-SKIP-TPUU-SW         PIC X(01).                               
013000         88  WS-SKIP-THIS-TPUU       VALUE "Y".                           
013100     05  WS-ID-FOUND-SW          PIC X(01).                               
013200         88  WS-ID-FOUND-CHAR        VALUE "Y".                           
013300     05  WS-PT-FOUND-SW          PIC X(01).                               
013400         88  WS-PT-FOUND-CHAR        VALUE "Y".                           
013500     05  WS-MISMATCH-SW          PIC X(01).                               
013600         88  WS-SETS-MISMATCH        VALUE "Y".                           
013700     05  WS-FOUND-SW             PIC X(01).                               
013800         88  WS-FOUND-CHAR           VALUE "Y".                           
013900     05  WS-LAST-COL-SW          PIC X(01).                               
014000         88  WS-IS-LAST-COL          VALUE "Y".                           
014100     05  FILLER                  PIC X(01).                               
014200                                                                          
014300** SUBSCRIPT INTO AMT-ROOT-ENTRY FOR EACH LEVEL AMTTYPA IS ASKED          
014400** TO RESOLVE - SAME ORDER AS AC-LEVEL-TYPE, SEE AMTROOT                  
014500 01  HIERARCHY-ROOT-SUBSCRIPTS.                                           
014600     05  AMT-SUB-MP              PIC 9(01) VALUE 1.                       
014700     05  AMT-SUB-MPUU            PIC 9(01) VALUE 2.                       
014800     05  AMT-SUB-MPP             PIC 9(01) VALUE 3.                       
014900     05  AMT-SUB-TP              PIC 9(01) VALUE 4.                       
015000     05  AMT-SUB-TPUU            PIC 9(01) VALUE 5.                       
015100     05  AMT-SUB-TPP             PIC 9(01) VALUE 6.                       
015200     05  AMT-SUB-CTPP            PIC 9(01) VALUE 7.                       
015300     05  FILLER                  PIC X(01).                               
015400                                                                          
015500 01  COUNTERS-AND-SUBSCRIPTS.                                             
015600     05  AMT-CTPP-COUNT          PIC 9(09) COMP.                          
015700     05  AMT-ROW-COUNT           PIC 9(09) COMP.                          
015800     05  AMT-SKIP-COUNT          PIC 9(07) COMP.                          
015900     05  AMT-MISMATCH-COUNT      PIC 9(07) COMP.                          
016000     05  AMT-USUB                PIC 9(02) COMP.                          
016100     05  AMT-MSUB                PIC 9(02) COMP.                          
016200     05  AMT-GSUB                PIC 9(02) COMP.                          
016300     05  AMT-TSUB                PIC 9(02) COMP.                          
016400     05  AMT-XSUB                PIC 9(02) COMP.                          
016500     05  FILLER                  PIC X(01).                               
016600                                                                          
016700** EVERYTHING CARRIED ACROSS THE TPUU LOOP FOR ONE CTPP                   
016800 01  AMT-CTPP-WORK.                                                       
016900     05  WS-TPP-ID               PIC 9(18).                               
017000     05  WS-TPP-UNITS-COUNT      PIC 9(02) COMP.                          
017100     05  WS-TPP-UNITS-TBL OCCURS 30 TIMES                                 
017200                                 PIC 9(18).                               
017300     05  WS-TPP-TP-COUNT         PIC 9(02) COMP.                          
017400     05  WS-TPP-TP-TBL OCCURS 10 TIMES                                    
017500                                 PIC 9(18).                               
017600     05  WS-MPP-ID               PIC 9(18).                               
017700     05  WS-MPP-UNITS-COUNT      PIC 9(02) COMP.                          
017800     05  WS-MPP-UNITS-TBL OCCURS 30 TIMES                                 
017900                                 PIC 9(18).                               
018000     05  WS-ADDED-MPUU-COUNT     PIC 9(02) COMP.                          
018100     05  WS-ADDED-MPUU-TBL OCCURS 30 TIMES                                
018200                                 PIC 9(18).                               
018300     05  WS-ARTGIDS-COUNT        PIC 9(02) COMP.                          
018400     05  WS-ARTGIDS-TBL OCCURS 10 TIMES                                   
018500                                 PIC X(12).                               
018600     05  WS-TPUU-ID              PIC 9(18).                               
018700     05  WS-TPUU-TP-ID           PIC 9(18).                               
018800     05  WS-MPUU-ID              PIC 9(18).                               
018900     05  WS-MP-ID                PIC 9(18).                               
019000     05  FILLER                  PIC X(01).                               
019100                                                                          
019200 01  WORK-FIELDS.                                                         
019300     05  WS-OTHR-WANT-ID         PIC 9(18).                               
019400     05  WS-ID-EDIT              PIC Z(17)9.                              
019500     05  WS-ID-START             PIC 9(02) COMP.                          
019600     05  WS-PT-EDIT              PIC X(200).                              
019700     05  WS-PT-LEN               PIC S9(04) COMP.                         
019800     05  WS-ARTG-LEN             PIC S9(04) COMP.                         
019900     05  WS-ROW-PTR              PIC 9(04) COMP.                          
020000     05  WS-LOG-CONCEPT-ID       PIC 9(18).                               
020100     05  WS-LOG-TYPE-NAME        PIC X(04).                               
020200     05  WS-MSG-BUF              PIC X(400).                              
020300     05  WS-MSG-PTR              PIC 9(04) COMP.                          
020400     05  WS-COL-ID-SRC           PIC Z(17)9.                              
020500     05  WS-COL-PT-SRC           PIC X(200).                              
020600     05  FILLER                  PIC X(01).                               
020700                                                                          
020800 PROCEDURE DIVISION.                                                      
020900                                                                          
021000 000-HOUSEKEEPING.                                                        
021100     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.                          
021200     IF AMT-EXIT-ON-ERROR-ON                                              
021300         SET AMTV-EXIT-ON-ERROR-ON TO TRUE                                
021400     ELSE                                                                 
021500         MOVE "N" TO AMTV-EXIT-ON-ERROR-SW                                
021600     END-IF.                                                              
021700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
021800     DISPLAY "******** BEGIN JOB AMT2FLAT ********".                      
021900     PERFORM 110-WRITE-HEADER THRU 110-EXIT.                              
022000     PERFORM 100-MAINLINE THRU 100-EXIT.                                  
022100     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
022200     MOVE +0 TO RETURN-CODE.                                              
022300     GOBACK.                                                              
022400 000-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700*-----------------------------------------------------------              
022800* THE CSV HEADER LINE - COLUMN ORDER AND SPELLING MUST MATCH              
022900* THE DETAIL ROWS BUILT BY 247-BUILD-CSV-LINE.                            
023000*-----------------------------------------------------------              
023100 110-WRITE-HEADER.                                                        
023200     MOVE "110-WRITE-HEADER" TO ABEND-PARA-NAME.                          
023300     MOVE SPACES TO FL-LINE-TEXT.                                         
023400     MOVE 1 TO WS-ROW-PTR.                                                
023500     STRING "CTPP SCTID,CTPP PT,ARTG_ID,TPP SCTID,TPP PT,"                
023600                                  DELIMITED BY SIZE                       
023700            "TPUU SCTID,TPUU PT,TPP TP SCTID,TPP TP PT,"                  
023800                                  DELIMITED BY SIZE                       
023900            "TPUU TP SCTID,TPUU TP PT,MPP SCTID,MPP PT,"                  
024000                                  DELIMITED BY SIZE                       
024100            "MPUU SCTID,MPUU PT,MP SCTID,MP PT"                           
024200                                  DELIMITED BY SIZE                       
024300         INTO FL-LINE-TEXT                                                
024400         WITH POINTER WS-ROW-PTR                                          
024500     END-STRING.                                                          
024600     WRITE AMTFLAT-LINE FROM FL-LINE-TEXT.                                
024700 110-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 100-MAINLINE.                                                            
025100     MOVE "100-MAINLINE" TO ABEND-PARA-NAME.                              
025200     MOVE LOW-VALUES TO AC-CONCEPT-ID-KEY.                                
025300     START AMTCCHE KEY IS NOT LESS THAN AC-CONCEPT-ID-KEY                 
025400         INVALID KEY MOVE "Y" TO AMT-EOF-SW                               
025500         NOT INVALID KEY MOVE "N" TO AMT-EOF-SW                           
025600     END-START.                                                           
025700     PERFORM 150-READ-NEXT-CTPP THRU 150-EXIT                             
025800         UNTIL NO-MORE-CACHE-RECS.                                        
025900 100-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200 150-READ-NEXT-CTPP.                                                      
026300     READ AMTCCHE NEXT RECORD INTO AMT-CACHE-REC                          
026400         AT END MOVE "Y" TO AMT-EOF-SW                                    
026500     END-READ.                                                            
026600     IF NOT NO-MORE-CACHE-RECS                                            
026700         IF AC-LEVEL-CTPP AND AC-NOT-ROOT-CONCEPT                         
026800             ADD 1 TO AMT-CTPP-COUNT                                      
026900             PERFORM 200-PROCESS-CTPP THRU 200-EXIT                       
027000         END-IF                                                           
027100     END-IF.                                                              
027200 150-EXIT.                                                                
027300     EXIT.                                                                
027400                                                                          
027500*-----------------------------------------------------------              
027600* ONE CTPP: RESOLVE ITS TPP/TPP-TP/MPP ONCE, BUILD THE ARTG               
027700* LIST ONCE (IT DOES NOT VARY BY TPUU), THEN LOOP THE TPP'S               
027800* UNITS WRITING ONE ROW PER TPUU X MP X ARTG-ID.                          
027900*-----------------------------------------------------------              
028000 200-PROCESS-CTPP.                                                        
028100     MOVE "N" TO WS-SKIP-CTPP-SW.                                         
028200     MOVE AC-CONCEPT-ID TO FD-CTPP-SCTID.                                 
028300     MOVE AC-CONCEPT-PT TO FD-CTPP-PT.                                    
028400     PERFORM 245-BUILD-ARTG-LIST THRU 245-EXIT.                           
028500     PERFORM 210-RESOLVE-TPP THRU 210-EXIT.                               
028600     IF NOT WS-SKIP-THIS-CTPP                                             
028700         PERFORM 220-RESOLVE-TPP-TP THRU 220-EXIT                         
028800     END-IF.                                                              
028900     IF NOT WS-SKIP-THIS-CTPP                                             
029000         PERFORM 230-RESOLVE-MPP THRU 230-EXIT                            
029100     END-IF.                                                              
029200     IF NOT WS-SKIP-THIS-CTPP                                             
029300         MOVE 0 TO WS-ADDED-MPUU-COUNT                                    
029400         PERFORM 202-PROCESS-ONE-TPP-UNIT THRU 202-EXIT                   
029500             VARYING AMT-USUB FROM 1 BY 1                                 
029600             UNTIL AMT-USUB > WS-TPP-UNITS-COUNT                          
029700         PERFORM 250-CHECK-MPP-MISMATCH THRU 250-EXIT                     
029800     ELSE                                                                 
029900         ADD 1 TO AMT-SKIP-COUNT                                          
030000     END-IF.                                                              
030100 200-EXIT.                                                                
030200     EXIT.                                                                
030300                                                                          
030400** ONE OF THE TPP'S UNITS, FROM THE LOOP IN 200-PROCESS-CTPP              
030500 202-PROCESS-ONE-TPP-UNIT.                                                
030600     MOVE WS-TPP-UNITS-TBL (AMT-USUB) TO WS-TPUU-ID.                      
030700     PERFORM 240-PROCESS-TPUU THRU 240-EXIT.                              
030800 202-EXIT.                                                                
030900     EXIT.                                                                
031000                                                                          
031100*-----------------------------------------------------------              
031200* THE CTPP'S TPP IS THE SINGLE LEAF TP-ROOTED ANCESTOR THAT               
031300* IS NOT ALSO UNDER THE CTPP'S OWN LEVEL ROOT.  WHILE WE HAVE             
031400* THE TPP'S RECORD UP, CARRY ITS UNITS AND ITS HAS-TP SET TOO.            
031500*-----------------------------------------------------------              
031600 210-RESOLVE-TPP.                                                         
031700     MOVE AC-CONCEPT-ID TO AMTTA-CONCEPT-ID.                              
031800     MOVE AMT-SUB-TPP TO AMTTA-TARGET-ROOT-SUB.                           
031900     CALL "AMTTYPA" USING AMTTYPA-LINK.                                   
032000     IF AMTTA-RESULT-COUNT NOT = 1                                        
032100         MOVE AC-CONCEPT-ID TO WS-LOG-CONCEPT-ID                          
032200         MOVE "TPP " TO WS-LOG-TYPE-NAME                                  
032300         PERFORM 280-LOG-MULTIPLE-PARENTS THRU 280-EXIT                   
032400         SET WS-SKIP-THIS-CTPP TO TRUE                                    
032500     ELSE                                                                 
032600         MOVE AMTTA-RESULT-ID (1) TO WS-TPP-ID                            
032700         MOVE WS-TPP-ID TO FD-TPP-SCTID                                   
032800         MOVE WS-TPP-ID TO WS-OTHR-WANT-ID                                
032900         PERFORM 260-READ-OTHER THRU 260-EXIT                             
033000         MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-TPP-PT                  
033100         MOVE AC-UNITS-COUNT OF AMT-OTHR-REC                              
033200                             TO WS-TPP-UNITS-COUNT                        
033300         PERFORM 211-COPY-TPP-UNIT THRU 211-EXIT                          
033400             VARYING AMT-USUB FROM 1 BY 1                                 
033500             UNTIL AMT-USUB > WS-TPP-UNITS-COUNT                          
033600         MOVE AC-TP-COUNT OF AMT-OTHR-REC TO WS-TPP-TP-COUNT              
033700         PERFORM 212-COPY-TPP-HAS-TP THRU 212-EXIT                        
033800             VARYING AMT-TSUB FROM 1 BY 1                                 
033900             UNTIL AMT-TSUB > WS-TPP-TP-COUNT                             
034000     END-IF.                                                              
034100 210-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400 211-COPY-TPP-UNIT.                                                       
034500     MOVE AC-UNIT-ID (AMT-USUB) OF AMT-OTHR-REC                           
034600                     TO WS-TPP-UNITS-TBL (AMT-USUB).                      
034700 211-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000 212-COPY-TPP-HAS-TP.                                                     
035100     MOVE AC-TP-ID (AMT-TSUB) OF AMT-OTHR-REC                             
035200                     TO WS-TPP-TP-TBL (AMT-TSUB).                         
035300 212-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600*-----------------------------------------------------------              
035700* THE TPP'S OWN HAS-TP SET, NOT AN ANCESTOR WALK - IT MUST                
035800* HAVE EXACTLY ONE MEMBER OR THE TPP ITSELF IS NOT USABLE.                
035900*-----------------------------------------------------------              
036000 220-RESOLVE-TPP-TP.                                                      
036100     IF WS-TPP-TP-COUNT NOT = 1                                           
036200         PERFORM 285-LOG-TPP-TP-ERROR THRU 285-EXIT                       
036300         SET WS-SKIP-THIS-CTPP TO TRUE                                    
036400     ELSE                                                                 
036500         MOVE WS-TPP-TP-TBL (1) TO WS-OTHR-WANT-ID                        
036600         MOVE WS-OTHR-WANT-ID TO FD-TPP-TP-SCTID                          
036700         PERFORM 260-READ-OTHER THRU 260-EXIT                             
036800         MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-TPP-TP-PT               
036900     END-IF.                                                              
037000 220-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300*-----------------------------------------------------------              
037400* THE MPP IS THE SINGLE LEAF MPP-ROOTED ANCESTOR OF THE TPP.              
037500* ITS OWN UNITS ARE CARRIED FOR THE STEP 5 MISMATCH CHECK.                
037600*-----------------------------------------------------------              
037700 230-RESOLVE-MPP.                                                         
037800     MOVE WS-TPP-ID TO AMTTA-CONCEPT-ID.                                  
037900     MOVE AMT-SUB-MPP TO AMTTA-TARGET-ROOT-SUB.                           
038000     CALL "AMTTYPA" USING AMTTYPA-LINK.                                   
038100     IF AMTTA-RESULT-COUNT NOT = 1                                        
038200         MOVE WS-TPP-ID TO WS-LOG-CONCEPT-ID                              
038300         MOVE "MPP " TO WS-LOG-TYPE-NAME                                  
038400         PERFORM 280-LOG-MULTIPLE-PARENTS THRU 280-EXIT                   
038500         SET WS-SKIP-THIS-CTPP TO TRUE                                    
038600     ELSE                                                                 
038700         MOVE AMTTA-RESULT-ID (1) TO WS-MPP-ID                            
038800         MOVE WS-MPP-ID TO FD-MPP-SCTID                                   
038900         MOVE WS-MPP-ID TO WS-OTHR-WANT-ID                                
039000         PERFORM 260-READ-OTHER THRU 260-EXIT                             
039100         MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-MPP-PT                  
039200         MOVE AC-UNITS-COUNT OF AMT-OTHR-REC                              
039300                             TO WS-MPP-UNITS-COUNT                        
039400         PERFORM 231-COPY-MPP-UNIT THRU 231-EXIT                          
039500             VARYING AMT-USUB FROM 1 BY 1                                 
039600             UNTIL AMT-USUB > WS-MPP-UNITS-COUNT                          
039700     END-IF.                                                              
039800 230-EXIT.                                                                
039900     EXIT.                                                                
040000                                                                          
040100 231-COPY-MPP-UNIT.                                                       
040200     MOVE AC-UNIT-ID (AMT-USUB) OF AMT-OTHR-REC                           
040300                     TO WS-MPP-UNITS-TBL (AMT-USUB).                      
040400 231-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700*-----------------------------------------------------------              
040800* ONE OF THE TPP'S UNITS.  THE MPUU IS ADDED TO ADDED-MPUUS               
040900* BEFORE THE SKIP TEST BELOW SO A TPUU-TP FAILURE DOES NOT                
041000* ALSO HIDE A GOOD MPUU FROM THE STEP 5 MISMATCH CHECK.                   
041100*-----------------------------------------------------------              
041200 240-PROCESS-TPUU.                                                        
041300     MOVE "N" TO WS-SKIP-TPUU-SW.                                         
041400     MOVE WS-TPUU-ID TO FD-TPUU-SCTID.                                    
041500     MOVE WS-TPUU-ID TO WS-OTHR-WANT-ID.                                  
041600     PERFORM 260-READ-OTHER THRU 260-EXIT.                                
041700     MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-TPUU-PT.                    
041800     PERFORM 241-RESOLVE-TPUU-TP THRU 241-EXIT.                           
041900     PERFORM 242-RESOLVE-MPUU THRU 242-EXIT.                              
042000     IF NOT WS-SKIP-THIS-TPUU                                             
042100         PERFORM 244-RESOLVE-MPS THRU 244-EXIT                            
042200         PERFORM 246-WRITE-DETAIL-ROW THRU 246-EXIT                       
042300     END-IF.                                                              
042400 240-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 241-RESOLVE-TPUU-TP.                                                     
042800     MOVE WS-TPUU-ID TO AMTTA-CONCEPT-ID.                                 
042900     MOVE AMT-SUB-TP TO AMTTA-TARGET-ROOT-SUB.                            
043000     CALL "AMTTYPA" USING AMTTYPA-LINK.                                   
043100     IF AMTTA-RESULT-COUNT NOT = 1                                        
043200         MOVE WS-TPUU-ID TO WS-LOG-CONCEPT-ID                             
043300         MOVE "TP  " TO WS-LOG-TYPE-NAME                                  
043400         PERFORM 280-LOG-MULTIPLE-PARENTS THRU 280-EXIT                   
043500         SET WS-SKIP-THIS-TPUU TO TRUE                                    
043600     ELSE                                                                 
043700         MOVE AMTTA-RESULT-ID (1) TO WS-TPUU-TP-ID                        
043800         MOVE WS-TPUU-TP-ID TO FD-TPUU-TP-SCTID                           
043900         MOVE WS-TPUU-TP-ID TO WS-OTHR-WANT-ID                            
044000         PERFORM 260-READ-OTHER THRU 260-EXIT                             
044100         MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-TPUU-TP-PT              
044200     END-IF.                                                              
044300 241-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600 242-RESOLVE-MPUU.                                                        
044700     MOVE WS-TPUU-ID TO AMTTA-CONCEPT-ID.                                 
044800     MOVE AMT-SUB-MPUU TO AMTTA-TARGET-ROOT-SUB.                          
044900     CALL "AMTTYPA" USING AMTTYPA-LINK.                                   
045000     IF AMTTA-RESULT-COUNT NOT = 1                                        
045100         MOVE WS-TPUU-ID TO WS-LOG-CONCEPT-ID                             
045200         MOVE "MPUU" TO WS-LOG-TYPE-NAME                                  
045300         PERFORM 280-LOG-MULTIPLE-PARENTS THRU 280-EXIT                   
045400         SET WS-SKIP-THIS-TPUU TO TRUE                                    
045500     ELSE                                                                 
045600         MOVE AMTTA-RESULT-ID (1) TO WS-MPUU-ID                           
045700         MOVE WS-MPUU-ID TO FD-MPUU-SCTID                                 
045800         MOVE WS-MPUU-ID TO WS-OTHR-WANT-ID                               
045900         PERFORM 260-READ-OTHER THRU 260-EXIT                             
046000         MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-MPUU-PT                 
046100         PERFORM 243-ADD-ADDED-MPUU THRU 243-EXIT                         
046200     END-IF.                                                              
046300 242-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600** ADD WS-MPUU-ID TO WS-ADDED-MPUU-TBL IF NOT THERE ALREADY -             
046700** SAME "SEEN IT" TABLE 235-ADD-ANCESTOR IN AMTCLOSE BUILDS               
046800 243-ADD-ADDED-MPUU.                                                      
046900     MOVE "N" TO WS-FOUND-SW.                                             
047000     PERFORM 243A-SCAN-ADDED-MPUU THRU 243A-EXIT                          
047100         VARYING AMT-XSUB FROM 1 BY 1                                     
047200         UNTIL AMT-XSUB > WS-ADDED-MPUU-COUNT                             
047300            OR WS-FOUND-CHAR.                                             
047400     IF NOT WS-FOUND-CHAR                                                 
047500         IF WS-ADDED-MPUU-COUNT < 30                                      
047600             ADD 1 TO WS-ADDED-MPUU-COUNT                                 
047700             MOVE WS-MPUU-ID                                              
047800                  TO WS-ADDED-MPUU-TBL (WS-ADDED-MPUU-COUNT)              
047900         END-IF                                                           
048000     END-IF.                                                              
048100 243-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400 243A-SCAN-ADDED-MPUU.                                                    
048500     IF WS-ADDED-MPUU-TBL (AMT-XSUB) = WS-MPUU-ID                         
048600         SET WS-FOUND-CHAR TO TRUE                                        
048700     END-IF.                                                              
048800 243A-EXIT.                                                               
048900     EXIT.                                                                
049000                                                                          
049100** MPS IS THE MPUU'S OWN SET OF LEAF MP-ROOTED ANCESTORS - IT             
049200** MAY BE ZERO, ONE OR MORE, NO UNIQUENESS TEST APPLIES HERE              
049300 244-RESOLVE-MPS.                                                         
049400     MOVE WS-MPUU-ID TO AMTTA-CONCEPT-ID.                                 
049500     MOVE AMT-SUB-MP TO AMTTA-TARGET-ROOT-SUB.                            
049600     CALL "AMTTYPA" USING AMTTYPA-LINK.                                   
049700 244-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000** THE CTPP'S OWN ARTG-ID SET, BUILT ONCE PER CTPP SINCE IT               
050100** NEVER VARIES BY TPUU - AN EMPTY SET STILL PRODUCES ONE ROW             
050200** WITH ARTG_ID BLANK, PER THE STANDING RULE                              
050300 245-BUILD-ARTG-LIST.                                                     
050400     IF AC-ARTG-COUNT = 0                                                 
050500         MOVE 1 TO WS-ARTGIDS-COUNT                                       
050600         MOVE SPACES TO WS-ARTGIDS-TBL (1)                                
050700     ELSE                                                                 
050800         MOVE AC-ARTG-COUNT TO WS-ARTGIDS-COUNT                           
050900         PERFORM 245A-COPY-ARTG-ID THRU 245A-EXIT                         
051000             VARYING AMT-GSUB FROM 1 BY 1                                 
051100             UNTIL AMT-GSUB > AC-ARTG-COUNT                               
051200     END-IF.                                                              
051300 245-EXIT.                                                                
051400     EXIT.                                                                
051500                                                                          
051600 245A-COPY-ARTG-ID.                                                       
051700     MOVE AC-ARTG-ID (AMT-GSUB) TO WS-ARTGIDS-TBL (AMT-GSUB).             
051800 245A-EXIT.                                                               
051900     EXIT.                                                                
052000                                                                          
052100*-----------------------------------------------------------              
052200* ONE ROW PER MP RETURNED BY 244-RESOLVE-MPS, PER ARTG ID IN              
052300* THE CTPP'S ARTG LIST.  EACH ROW IS BUILT FRESH IN 247 SINCE             
052400* ONLY FD-MP-SCTID/FD-MP-PT AND FD-ARTG-ID CHANGE PER ROW.                
052500*-----------------------------------------------------------              
052600 246-WRITE-DETAIL-ROW.                                                    
052700     PERFORM 246A-WRITE-ONE-MP-ROWS THRU 246A-EXIT                        
052800         VARYING AMT-MSUB FROM 1 BY 1                                     
052900         UNTIL AMT-MSUB > AMTTA-RESULT-COUNT.                             
053000 246-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300 246A-WRITE-ONE-MP-ROWS.                                                  
053400     MOVE AMTTA-RESULT-ID (AMT-MSUB) TO WS-MP-ID.                         
053500     MOVE WS-MP-ID TO FD-MP-SCTID.                                        
053600     MOVE WS-MP-ID TO WS-OTHR-WANT-ID.                                    
053700     PERFORM 260-READ-OTHER THRU 260-EXIT.                                
053800     MOVE AC-CONCEPT-PT OF AMT-OTHR-REC TO FD-MP-PT.                      
053900     PERFORM 246B-WRITE-ONE-ARTG-ROW THRU 246B-EXIT                       
054000         VARYING AMT-GSUB FROM 1 BY 1                                     
054100         UNTIL AMT-GSUB > WS-ARTGIDS-COUNT.                               
054200 246A-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500 246B-WRITE-ONE-ARTG-ROW.                                                 
054600     MOVE WS-ARTGIDS-TBL (AMT-GSUB) TO FD-ARTG-ID.                        
054700     PERFORM 247-BUILD-CSV-LINE THRU 247-EXIT.                            
054800     WRITE AMTFLAT-LINE FROM FL-LINE-TEXT.                                
054900     ADD 1 TO AMT-ROW-COUNT.                                              
055000 246B-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300*-----------------------------------------------------------              
055400* ASSEMBLE THE 17 COLUMNS STRAIGHT FROM THE WORKING DETAIL                
055500* RECORD.  SCTIDS ARE UNQUOTED AND LEADING-BLANK TRIMMED, PTS             
055600* ARE QUOTED AND TRAILING-BLANK TRIMMED, ARTG_ID IS UNQUOTED.             
055700*-----------------------------------------------------------              
055800 247-BUILD-CSV-LINE.                                                      
055900     MOVE SPACES TO FL-LINE-TEXT.                                         
056000     MOVE 1 TO WS-ROW-PTR.                                                
056100     MOVE "N" TO WS-LAST-COL-SW.                                          
056200     MOVE FD-CTPP-SCTID TO WS-COL-ID-SRC.                                 
056300     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
056400     MOVE FD-CTPP-PT TO WS-COL-PT-SRC.                                    
056500     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
056600     CALL "AMTTRIM" USING FD-ARTG-ID, WS-ARTG-LEN.                        
056700     IF WS-ARTG-LEN > 0                                                   
056800         STRING FD-ARTG-ID (1:WS-ARTG-LEN) DELIMITED BY SIZE              
056900                "," DELIMITED BY SIZE                                     
057000            INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                     
057100         END-STRING                                                       
057200     ELSE                                                                 
057300         STRING "," DELIMITED BY SIZE                                     
057400            INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                     
057500         END-STRING                                                       
057600     END-IF.                                                              
057700     MOVE FD-TPP-SCTID TO WS-COL-ID-SRC.                                  
057800     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
057900     MOVE FD-TPP-PT TO WS-COL-PT-SRC.                                     
058000     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
058100     MOVE FD-TPUU-SCTID TO WS-COL-ID-SRC.                                 
058200     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
058300     MOVE FD-TPUU-PT TO WS-COL-PT-SRC.                                    
058400     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
058500     MOVE FD-TPP-TP-SCTID TO WS-COL-ID-SRC.                               
058600     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
058700     MOVE FD-TPP-TP-PT TO WS-COL-PT-SRC.                                  
058800     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
058900     MOVE FD-TPUU-TP-SCTID TO WS-COL-ID-SRC.                              
059000     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
059100     MOVE FD-TPUU-TP-PT TO WS-COL-PT-SRC.                                 
059200     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
059300     MOVE FD-MPP-SCTID TO WS-COL-ID-SRC.                                  
059400     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
059500     MOVE FD-MPP-PT TO WS-COL-PT-SRC.                                     
059600     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
059700     MOVE FD-MPUU-SCTID TO WS-COL-ID-SRC.                                 
059800     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
059900     MOVE FD-MPUU-PT TO WS-COL-PT-SRC.                                    
060000     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
060100     MOVE FD-MP-SCTID TO WS-COL-ID-SRC.                                   
060200     PERFORM 248-APPEND-ID-COL THRU 248-EXIT.                             
060300     MOVE "Y" TO WS-LAST-COL-SW.                                          
060400     MOVE FD-MP-PT TO WS-COL-PT-SRC.                                      
060500     PERFORM 249-APPEND-PT-COL THRU 249-EXIT.                             
060600 247-EXIT.                                                                
060700     EXIT.                                                                
060800                                                                          
060900** APPEND ONE UNQUOTED, LEADING-BLANK-TRIMMED SCTID COLUMN FROM           
061000** WS-COL-ID-SRC, WITH A TRAILING COMMA UNLESS IT IS THE LAST             
061100 248-APPEND-ID-COL.                                                       
061200     MOVE WS-COL-ID-SRC TO WS-ID-EDIT.                                    
061300     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
061400     IF WS-IS-LAST-COL                                                    
061500         STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE               
061600             INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                    
061700         END-STRING                                                       
061800     ELSE                                                                 
061900         STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE               
062000                "," DELIMITED BY SIZE                                     
062100             INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                    
062200         END-STRING                                                       
062300     END-IF.                                                              
062400 248-EXIT.                                                                
062500     EXIT.                                                                
062600                                                                          
062700** APPEND ONE QUOTED, TRAILING-BLANK-TRIMMED PT COLUMN FROM               
062800** WS-COL-PT-SRC, WITH A TRAILING COMMA UNLESS IT IS THE LAST             
062900 249-APPEND-PT-COL.                                                       
063000     MOVE WS-COL-PT-SRC TO WS-PT-EDIT.                                    
063100     PERFORM 920-FIND-PT-LENGTH THRU 920-EXIT.                            
063200     IF WS-IS-LAST-COL                                                    
063300         STRING '"' DELIMITED BY SIZE                                     
063400                WS-PT-EDIT (1:WS-PT-LEN) DELIMITED BY SIZE                
063500                '"' DELIMITED BY SIZE                                     
063600             INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                    
063700         END-STRING                                                       
063800     ELSE                                                                 
063900         STRING '"' DELIMITED BY SIZE                                     
064000                WS-PT-EDIT (1:WS-PT-LEN) DELIMITED BY SIZE                
064100                '",' DELIMITED BY SIZE                                    
064200             INTO FL-LINE-TEXT WITH POINTER WS-ROW-PTR                    
064300         END-STRING                                                       
064400     END-IF.                                                              
064500 249-EXIT.                                                                
064600     EXIT.                                                                
064700                                                                          
064800*-----------------------------------------------------------              
064900* MPP'S UNITS AND THE TPUUS' MPUUS MUST BE THE SAME SET - IF              
065000* THE TPP BRANCH ADDED AN MPUU THE MPP DOES NOT OWN, OR MISSED            
065100* ONE IT DOES, THE PACK FAMILY IS INCONSISTENT.                           
065200*-----------------------------------------------------------              
065300 250-CHECK-MPP-MISMATCH.                                                  
065400     MOVE "N" TO WS-MISMATCH-SW.                                          
065500     IF WS-MPP-UNITS-COUNT NOT = WS-ADDED-MPUU-COUNT                      
065600         SET WS-SETS-MISMATCH TO TRUE                                     
065700     ELSE                                                                 
065800         PERFORM 251-CHECK-ONE-MPP-UNIT THRU 251-EXIT                     
065900             VARYING AMT-USUB FROM 1 BY 1                                 
066000             UNTIL AMT-USUB > WS-MPP-UNITS-COUNT                          
066100     END-IF.                                                              
066200     IF WS-SETS-MISMATCH                                                  
066300         PERFORM 290-LOG-MPP-MISMATCH THRU 290-EXIT                       
066400     END-IF.                                                              
066500 250-EXIT.                                                                
066600     EXIT.                                                                
066700                                                                          
066800 251-CHECK-ONE-MPP-UNIT.                                                  
066900     MOVE "N" TO WS-FOUND-SW.                                             
067000     PERFORM 252-SCAN-ADDED-FOR-UNIT THRU 252-EXIT                        
067100         VARYING AMT-XSUB FROM 1 BY 1                                     
067200         UNTIL AMT-XSUB > WS-ADDED-MPUU-COUNT.                            
067300     IF NOT WS-FOUND-CHAR                                                 
067400         SET WS-SETS-MISMATCH TO TRUE                                     
067500     END-IF.                                                              
067600 251-EXIT.                                                                
067700     EXIT.                                                                
067800                                                                          
067900 252-SCAN-ADDED-FOR-UNIT.                                                 
068000     IF WS-MPP-UNITS-TBL (AMT-USUB) = WS-ADDED-MPUU-TBL (AMT-XSUB)        
068100         SET WS-FOUND-CHAR TO TRUE                                        
068200     END-IF.                                                              
068300 252-EXIT.                                                                
068400     EXIT.                                                                
068500                                                                          
068600** RANDOM READ WS-OTHR-WANT-ID'S OWN CACHE ROW INTO AMT-OTHR-REC,         
068700** THEN RE-ESTABLISH BROWSE POSITION ON THE CTPP STILL HELD -             
068800** SEE 230-MERGE-PARENT IN AMTCLOSE, SAME IDIOM                           
068900 260-READ-OTHER.                                                          
069000     MOVE WS-OTHR-WANT-ID TO AC-CONCEPT-ID-KEY.                           
069100     READ AMTCCHE INTO AMT-OTHR-REC                                       
069200         INVALID KEY CONTINUE                                             
069300     END-READ.                                                            
069400     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
069500     START AMTCCHE KEY IS EQUAL TO AC-CONCEPT-ID-KEY                      
069600         INVALID KEY CONTINUE                                             
069700     END-START.                                                           
069800 260-EXIT.                                                                
069900     EXIT.                                                                
070000                                                                          
070100*-----------------------------------------------------------              
070200* AMTTA-RESULT-COUNT CAME BACK OTHER THAN 1 FOR WS-LOG-TYPE-              
070300* NAME'S LEVEL.  LOG THE CANDIDATE SET AMTTYPA FOUND (MAY BE              
070400* EMPTY) SO THE REPORT SHOWS WHAT WENT WRONG.                             
070500*-----------------------------------------------------------              
070600 280-LOG-MULTIPLE-PARENTS.                                                
070700     MOVE SPACES TO WS-MSG-BUF.                                           
070800     MOVE 1 TO WS-MSG-PTR.                                                
070900     STRING "Multiple parents (" DELIMITED BY SIZE                        
071000         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
071100     END-STRING.                                                          
071200     MOVE WS-LOG-CONCEPT-ID TO WS-ID-EDIT.                                
071300     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
071400     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
071500            ")" DELIMITED BY SIZE                                         
071600         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
071700     END-STRING.                                                          
071800     MOVE WS-MSG-BUF TO AMTV-CASE-NAME.                                   
071900     MOVE "multiple parents" TO AMTV-FAIL-MESSAGE.                        
072000     MOVE SPACES TO WS-MSG-BUF.                                           
072100     MOVE 1 TO WS-MSG-PTR.                                                
072200     STRING "Expected 1 parent of type " DELIMITED BY SIZE                
072300            WS-LOG-TYPE-NAME DELIMITED BY SPACE                           
072400            " for concept " DELIMITED BY SIZE                             
072500         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
072600     END-STRING.                                                          
072700     MOVE WS-LOG-CONCEPT-ID TO WS-ID-EDIT.                                
072800     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
072900     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
073000            " but got " DELIMITED BY SIZE                                 
073100         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
073200     END-STRING.                                                          
073300     PERFORM 281-APPEND-ONE-RESULT-ID THRU 281-EXIT                       
073400         VARYING AMT-XSUB FROM 1 BY 1                                     
073500         UNTIL AMT-XSUB > AMTTA-RESULT-COUNT.                             
073600     MOVE WS-MSG-BUF TO AMTV-FAIL-VALUE.                                  
073700     MOVE "MULTIPLE-PARENTS" TO AMTV-FAIL-TYPE.                           
073800     SET AMTV-ADD-FAILURE TO TRUE.                                        
073900     CALL "AMTVALID" USING AMTVALID-LINK.                                 
074000     PERFORM 900-CHECK-EXIT-ON-ERROR THRU 900-EXIT.                       
074100 280-EXIT.                                                                
074200     EXIT.                                                                
074300                                                                          
074400 281-APPEND-ONE-RESULT-ID.                                                
074500     MOVE AMTTA-RESULT-ID (AMT-XSUB) TO WS-ID-EDIT.                       
074600     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
074700     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
074800            " " DELIMITED BY SIZE                                         
074900         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
075000     END-STRING.                                                          
075100 281-EXIT.                                                                
075200     EXIT.                                                                
075300                                                                          
075400** THE TPP'S OWN HAS-TP SET WAS NOT EXACTLY ONE MEMBER - NOTE             
075500** THE CASE NAME BELOW MATCHES THE SHOP'S ORIGINAL WORDING FOR            
075600** THIS CHECK, KEPT AS-IS SO OLD VALIDATION RUNS STILL COMPARE            
075700 285-LOG-TPP-TP-ERROR.                                                    
075800     MOVE SPACES TO WS-MSG-BUF.                                           
075900     MOVE 1 TO WS-MSG-PTR.                                                
076000     STRING "TPUU has too many TPs (" DELIMITED BY SIZE                   
076100         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
076200     END-STRING.                                                          
076300     MOVE WS-TPP-ID TO WS-ID-EDIT.                                        
076400     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
076500     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
076600            ")" DELIMITED BY SIZE                                         
076700         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
076800     END-STRING.                                                          
076900     MOVE WS-MSG-BUF TO AMTV-CASE-NAME.                                   
077000     MOVE "TPUU error" TO AMTV-FAIL-MESSAGE.                              
077100     MOVE SPACES TO WS-MSG-BUF.                                           
077200     MOVE 1 TO WS-MSG-PTR.                                                
077300     STRING "TPUU " DELIMITED BY SIZE                                     
077400         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
077500     END-STRING.                                                          
077600     MOVE WS-TPP-ID TO WS-ID-EDIT.                                        
077700     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
077800     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
077900            " has too many TPs " DELIMITED BY SIZE                        
078000         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
078100     END-STRING.                                                          
078200     PERFORM 286-APPEND-ONE-TP-ID THRU 286-EXIT                           
078300         VARYING AMT-TSUB FROM 1 BY 1                                     
078400         UNTIL AMT-TSUB > WS-TPP-TP-COUNT.                                
078500     MOVE WS-MSG-BUF TO AMTV-FAIL-VALUE.                                  
078600     MOVE "TPP-TP-COUNT" TO AMTV-FAIL-TYPE.                               
078700     SET AMTV-ADD-FAILURE TO TRUE.                                        
078800     CALL "AMTVALID" USING AMTVALID-LINK.                                 
078900     PERFORM 900-CHECK-EXIT-ON-ERROR THRU 900-EXIT.                       
079000 285-EXIT.                                                                
079100     EXIT.                                                                
079200                                                                          
079300 286-APPEND-ONE-TP-ID.                                                    
079400     MOVE WS-TPP-TP-TBL (AMT-TSUB) TO WS-ID-EDIT.                         
079500     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
079600     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
079700            " " DELIMITED BY SIZE                                         
079800         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
079900     END-STRING.                                                          
080000 286-EXIT.                                                                
080100     EXIT.                                                                
080200                                                                          
080300 290-LOG-MPP-MISMATCH.                                                    
080400     ADD 1 TO AMT-MISMATCH-COUNT.                                         
080500     MOVE SPACES TO WS-MSG-BUF.                                           
080600     MOVE 1 TO WS-MSG-PTR.                                                
080700     STRING "MPP mismatch (" DELIMITED BY SIZE                            
080800         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
080900     END-STRING.                                                          
081000     MOVE WS-MPP-ID TO WS-ID-EDIT.                                        
081100     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
081200     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
081300            ")" DELIMITED BY SIZE                                         
081400         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
081500     END-STRING.                                                          
081600     MOVE WS-MSG-BUF TO AMTV-CASE-NAME.                                   
081700     MOVE "Mismatch" TO AMTV-FAIL-MESSAGE.                                
081800     MOVE SPACES TO WS-MSG-BUF.                                           
081900     MOVE 1 TO WS-MSG-PTR.                                                
082000     STRING "MPP units " DELIMITED BY SIZE                                
082100         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
082200     END-STRING.                                                          
082300     PERFORM 291-APPEND-ONE-MPP-UNIT THRU 291-EXIT                        
082400         VARYING AMT-USUB FROM 1 BY 1                                     
082500         UNTIL AMT-USUB > WS-MPP-UNITS-COUNT.                             
082600     STRING "vs added MPUUs " DELIMITED BY SIZE                           
082700         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
082800     END-STRING.                                                          
082900     PERFORM 292-APPEND-ONE-ADDED-MPUU THRU 292-EXIT                      
083000         VARYING AMT-XSUB FROM 1 BY 1                                     
083100         UNTIL AMT-XSUB > WS-ADDED-MPUU-COUNT.                            
083200     MOVE WS-MSG-BUF TO AMTV-FAIL-VALUE.                                  
083300     MOVE "MPP-MISMATCH" TO AMTV-FAIL-TYPE.                               
083400     SET AMTV-ADD-FAILURE TO TRUE.                                        
083500     CALL "AMTVALID" USING AMTVALID-LINK.                                 
083600     PERFORM 900-CHECK-EXIT-ON-ERROR THRU 900-EXIT.                       
083700 290-EXIT.                                                                
083800     EXIT.                                                                
083900                                                                          
084000 291-APPEND-ONE-MPP-UNIT.                                                 
084100     MOVE WS-MPP-UNITS-TBL (AMT-USUB) TO WS-ID-EDIT.                      
084200     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
084300     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
084400            " " DELIMITED BY SIZE                                         
084500         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
084600     END-STRING.                                                          
084700 291-EXIT.                                                                
084800     EXIT.                                                                
084900                                                                          
085000 292-APPEND-ONE-ADDED-MPUU.                                               
085100     MOVE WS-ADDED-MPUU-TBL (AMT-XSUB) TO WS-ID-EDIT.                     
085200     PERFORM 910-FIND-ID-START THRU 910-EXIT.                             
085300     STRING WS-ID-EDIT (WS-ID-START:) DELIMITED BY SIZE                   
085400            " " DELIMITED BY SIZE                                         
085500         INTO WS-MSG-BUF WITH POINTER WS-MSG-PTR                          
085600     END-STRING.                                                          
085700 292-EXIT.                                                                
085800     EXIT.                                                                
085900                                                                          
086000*-----------------------------------------------------------              
086100* IF THE JOB IS RUN WITH THE EXIT-ON-ERROR SWITCH ON, ANY CALL            
086200* TO AMTVALID THAT COMES BACK WITH AMTV-MUST-ABORT STOPS THE              
086300* JOB RIGHT THERE INSTEAD OF LETTING IT RUN TO THE END.                   
086400*-----------------------------------------------------------              
086500 900-CHECK-EXIT-ON-ERROR.                                                 
086600     IF AMTV-MUST-ABORT                                                   
086700         MOVE "900-CHECK-EXIT-ON-ERROR" TO ABEND-PARA-NAME                
086800         MOVE "EXIT-ON-ERROR" TO ABEND-REASON                             
086900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
087000     END-IF.                                                              
087100 900-EXIT.                                                                
087200     EXIT.                                                                
087300                                                                          
087400** SCAN WS-ID-EDIT (A Z(17)9 EDITED SCTID) FORWARD FOR THE                
087500** FIRST NON-BLANK BYTE - THE MIRROR OF AMTTRIM'S BACKWARD                
087600** SCAN, NO INTRINSIC FUNCTION NEEDED EITHER WAY                          
087700 910-FIND-ID-START.                                                       
087800     MOVE 1 TO WS-ID-START.                                               
087900     MOVE "N" TO WS-ID-FOUND-SW.                                          
088000     PERFORM 911-SCAN-ID-FORWARD THRU 911-EXIT                            
088100         UNTIL WS-ID-START > 18 OR WS-ID-FOUND-CHAR.                      
088200 910-EXIT.                                                                
088300     EXIT.                                                                
088400                                                                          
088500 911-SCAN-ID-FORWARD.                                                     
088600     IF WS-ID-EDIT (WS-ID-START:1) NOT = SPACE                            
088700         SET WS-ID-FOUND-CHAR TO TRUE                                     
088800     ELSE                                                                 
088900         ADD 1 TO WS-ID-START                                             
089000     END-IF.                                                              
089100 911-EXIT.                                                                
089200     EXIT.                                                                
089300                                                                          
089400** SCAN WS-PT-EDIT BACKWARD FOR THE LAST NON-BLANK BYTE, SAME             
089500** IDIOM AMTTRIM USES ON THE ARTG ID                                      
089600 920-FIND-PT-LENGTH.                                                      
089700     MOVE 200 TO WS-PT-LEN.                                               
089800     MOVE "N" TO WS-PT-FOUND-SW.                                          
089900     PERFORM 921-SCAN-PT-BACKWARD THRU 921-EXIT                           
090000         UNTIL WS-PT-LEN < 1 OR WS-PT-FOUND-CHAR.                         
090100     IF WS-PT-LEN < 1                                                     
090200         MOVE 1 TO WS-PT-LEN                                              
090300     END-IF.                                                              
090400 920-EXIT.                                                                
090500     EXIT.                                                                
090600                                                                          
090700 921-SCAN-PT-BACKWARD.                                                    
090800     IF WS-PT-EDIT (WS-PT-LEN:1) NOT = SPACE                              
090900         SET WS-PT-FOUND-CHAR TO TRUE                                     
091000     ELSE                                                                 
091100         SUBTRACT 1 FROM WS-PT-LEN                                        
091200     END-IF.                                                              
091300 921-EXIT.                                                                
091400     EXIT.                                                                
091500                                                                          
091600 800-OPEN-FILES.                                                          
091700     MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.                            
091800     OPEN OUTPUT SYSOUT.                                                  
091900     OPEN INPUT AMTCCHE.                                                  
092000     OPEN OUTPUT AMTFLAT.                                                 
092100 800-EXIT.                                                                
092200     EXIT.                                                                
092300                                                                          
092400 850-CLOSE-FILES.                                                         
092500     MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.                           
092600     CLOSE AMTCCHE, AMTFLAT, SYSOUT.                                      
092700 850-EXIT.                                                                
092800     EXIT.                                                                
092900                                                                          
093000 999-CLEANUP.                                                             
093100     MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                               
093200     SET AMTV-WRITE-REPORT TO TRUE.                                       
093300     CALL "AMTVALID" USING AMTVALID-LINK.                                 
093400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
093500     DISPLAY "** CTPPS EXAMINED        **" AMT-CTPP-COUNT.                
093600     DISPLAY "** DETAIL ROWS WRITTEN   **" AMT-ROW-COUNT.                 
093700     DISPLAY "** CTPPS SKIPPED         **" AMT-SKIP-COUNT.                
093800     DISPLAY "** MPP MISMATCHES LOGGED **" AMT-MISMATCH-COUNT.            
093900     DISPLAY "******** NORMAL END OF JOB AMT2FLAT ********".              
094000 999-EXIT.                                                                
094100     EXIT.                                                                
094200                                                                          
094300 1000-ABEND-RTN.                                                          
094400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
094500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
094600     DISPLAY "*** ABNORMAL END OF JOB - AMT2FLAT ***"                     
094700             UPON CONSOLE.                                                
094800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
094900 1000-EXIT.                                                               
095000     EXIT.                                                                
095100                                                                          
