000100******************************************************************        
000200* COPY MEMBER: AMTFLTO                                           *        
000300* Flat-file (CSV) detail record.  AMT2FLAT builds one of these   *        
000400* per CTPP/TPUU/MP/ARTG-id combination, edits every SCTID to a   *        
000500* zero-suppressed numeric field, then STRINGs the 17 columns     *        
000600* into AMT-FLAT-LINE-REC for the line-sequential output file.    *        
000700******************************************************************        
000800*-------|----------|-----|----------------------------------------        
000900* Chg   | Date     | By  | Description                                    
001000*-------|----------|-----|----------------------------------------        
001100*       | 04/02/07 | KMR | Original 17-column work area, ticket           
001200*       |          |     | AMT-0007                                       
001300*       | 09/17/08 | KMR | PT fields widened to X(200) to match   AMT0031 
001400*       |          |     | AMTRECS DI-TERM                        AMT0031 
001500*       | 03/04/12 | RPH | Added AMT-FLAT-LINE-REC output buffer  AMT0064 
001600*       |          |     | and quote-wrap work fields             AMT0064 
001700*       | 07/09/15 | DLN | Dropped AMT-FLAT-IDS-X - nothing ever  AMT0106 
001800*       |          |     | read the FX- fields, the zero-id check AMT0106 
001900*       |          |     | happens earlier off AMTTA-RESULT-COUNT AMT0106 
002000******************************************************************        
002100 01  AMT-FLAT-DETAIL-REC.                                                 
002200     05  FD-CTPP-SCTID           PIC Z(17)9.                              
002300     05  FD-CTPP-PT              PIC X(200).                              
002400     05  FD-ARTG-ID              PIC X(12).                               
002500     05  FD-TPP-SCTID            PIC Z(17)9.                              
002600     05  FD-TPP-PT               PIC X(200).                              
002700     05  FD-TPUU-SCTID           PIC Z(17)9.                              
002800     05  FD-TPUU-PT              PIC X(200).                              
002900     05  FD-TPP-TP-SCTID         PIC Z(17)9.                              
003000     05  FD-TPP-TP-PT            PIC X(200).                              
003100     05  FD-TPUU-TP-SCTID        PIC Z(17)9.                              
003200     05  FD-TPUU-TP-PT           PIC X(200).                              
003300     05  FD-MPP-SCTID            PIC Z(17)9.                              
003400     05  FD-MPP-PT               PIC X(200).                              
003500     05  FD-MPUU-SCTID           PIC Z(17)9.                              
003600     05  FD-MPUU-PT              PIC X(200).                              
003700     05  FD-MP-SCTID             PIC Z(17)9.                              
003800     05  FD-MP-PT                PIC X(200).                              
003900     05  FILLER                  PIC X(44).                               
004000                                                                          
004100** OUTPUT LINE BUFFER - THE ASSEMBLED CSV ROW, BUILT BY STRING IN         
004200** 246-WRITE-DETAIL-ROW AND MOVED TO THE FLAT-FILE FD RECORD              
004300 01  AMT-FLAT-LINE-REC.                                                   
004400     05  FL-LINE-TEXT            PIC X(1800).                             
004500     05  FL-LINE-LENGTH          PIC 9(04) COMP.                          
004600     05  FILLER                  PIC X(10).                               
004700                                                                          
