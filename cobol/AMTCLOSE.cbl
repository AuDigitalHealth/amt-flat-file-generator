000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AMTCLOSE.                                                   
000300 AUTHOR. KEVIN M. RUIZ.                                                   
000400 INSTALLATION. COBOL DEV Center.                                          
000500 DATE-WRITTEN. 04/09/07.                                                  
000600 DATE-COMPILED. 04/09/07.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM CLOSES THE IS-A GRAPH AMTLOAD BUILT INTO          
001300*          THE CONCEPT-CACHE VSAM FILE.  IT REPEATEDLY SWEEPS THE         
001400*          FILE, FOLDING EACH CONCEPT'S PARENTS' OWN ANCESTOR             
001500*          TABLES INTO ITS OWN, UNTIL A FULL SWEEP MAKES NO               
001600*          CHANGE.  ONCE CLOSED IT CLASSIFIES EVERY CONCEPT BY            
001700*          WHICH OF THE SEVEN HIERARCHY ROOTS SHOWS UP IN ITS             
001800*          ANCESTOR SET, COUNTS THE CTPPS FOR THE JOB LOG, APPLIES        
001900*          THE UNITS FALLBACK, AND CHECKS EVERY MPP/TPP FOR A             
002000*          CONSISTENT SET OF PACK UNITS BEFORE AMT2FLAT RUNS.             
002100*                                                                         
002200******************************************************************        
002300*-------|----------|-----|----------------------------------------        
002400* Chg   | Date     | By  | Description                                    
002500*-------|----------|-----|----------------------------------------        
002600*       | 04/09/07 | KMR | Original, ticket AMT-0007                      
002700*       | 09/17/08 | KMR | Raised AMT-MAX-PASSES from 10 to 25    AMT0031 
002800*       |          |     | after a deep pack family would not     AMT0031 
002900*       |          |     | close in 10 sweeps                     AMT0031 
003000*       | 02/11/11 | RPH | Added 400-VALIDATE-HIERARCHY and the   AMT0058 
003100*       |          |     | CALL to AMTVALID for mixed-unit packs  AMT0058 
003200*       | 11/14/98 | TGD | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON         
003300*       |          |     | THIS PROGRAM, NO CHANGE REQUIRED               
003400*       | 03/04/12 | RPH | Exit-on-error now tested after the     AMT0064 
003500*       |          |     | hierarchy-check CALL, not just at EOJ  AMT0064 
003600*       | 06/18/15 | DLN | 400-VALIDATE-HIERARCHY only looked at  AMT0105 
003700*       |          |     | AC-LEVEL-MPP, so TPP/CTPP packs never  AMT0105 
003800*       |          |     | got the no-units check and the         AMT0105 
003900*       |          |     | MPUU/TPUU check never fired for        AMT0105 
004000*       |          |     | anything but a plain MPP.  Rewritten toAMT0105 
004100*       |          |     | test the ancestor set for the MPP and  AMT0105 
004200*       |          |     | TPP roots directly and to flag a       AMT0105 
004300*       |          |     | zero-unit pack on its own              AMT0105 
004400******************************************************************        
004500                                                                          
004600         CONCEPT CACHE (I-O) -   AMTCCHE  (VSAM, KEY=CONCEPT-ID)          
004700         DUMP FILE           -   SYSOUT                                   
004800                                                                          
004900******************************************************************        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 ON AMT-EXIT-ON-ERROR-SW.                                      
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT SYSOUT                                                        
006000     ASSIGN TO UT-S-SYSOUT                                                
006100       ORGANIZATION IS SEQUENTIAL.                                        
006200                                                                          
006300     SELECT AMTCCHE                                                       
006400            ASSIGN       TO AMTCCHE                                       
006500            ORGANIZATION IS INDEXED                                       
006600            ACCESS MODE  IS DYNAMIC                                       
006700            RECORD KEY   IS AC-CONCEPT-ID-KEY                             
006800            FILE STATUS  IS AMTCCHE-STATUS.                               
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  SYSOUT                                                               
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORD CONTAINS 130 CHARACTERS                                       
007600     BLOCK CONTAINS 0 RECORDS                                             
007700     DATA RECORD IS SYSOUT-REC.                                           
007800 01  SYSOUT-REC.                                                          
007900     05  SYSOUT-TEXT             PIC X(120).                              
008000     05  FILLER                  PIC X(10).                               
008100                                                                          
008200****** CONCEPT-CACHE VSAM - KEY IS THE FULL RECORD, THE REAL              
008300****** BUSINESS LAYOUT COMES IN VIA COPY AMTCCHE BELOW AND IS             
008400****** MOVED FD-TO-WS ON READ/REWRITE (SEE SHOP STANDARD IN THE           
008500****** OLD PATMSTR-REC HANDLING)                                          
008600 FD  AMTCCHE                                                              
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORD CONTAINS 2730 CHARACTERS                                      
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     DATA RECORD IS AMTCCHE-REC.                                          
009100 01  AMTCCHE-REC.                                                         
009200     05  AC-CONCEPT-ID-KEY       PIC X(18).                               
009300     05  FILLER                  PIC X(2712).                             
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600                                                                          
009700 01  FILE-STATUS-CODES.                                                   
009800     05  AMTCCHE-STATUS          PIC X(02).                               
009900         88  AC-RECORD-FOUND         VALUE "00".                          
010000     05  FILLER                  PIC X(01).                               
010100                                                                          
010200** CURRENT RECORD BEING CLOSED/CLASSIFIED/VALIDATED                       
010300 COPY AMTCCHE.                                                            
010400** A PARENT, OR A UNIT, PULLED UP BY ID WHILE THE ABOVE RECORD            
010500** IS STILL HELD - SAME LAYOUT, QUALIFY REFERENCES WITH "OF"              
010600 COPY AMTCCHE REPLACING ==AMT-CACHE-REC== BY ==AMT-PARENT-REC==.          
010700                                                                          
010800 COPY AMTROOT.                                                            
010900                                                                          
011000 COPY AMTABND.                                                            
011100                                                                          
011200 COPY AMTVLNK.                                                            
011300                                                                          
011400 01  FLAGS-AND-SWITCHES.                                                  
011500     05  AMT-EOF-SW              PIC X(01).                               
011600         88  NO-MORE-CACHE-RECS      VALUE "Y".                           
011700     05  AMT-PASS-CHANGED-SW     PIC X(01).                               
011800         88  AMT-PASS-HAD-CHANGES    VALUE "Y".                           
011900     05  AMT-REC-CHANGED-SW      PIC X(01).                               
012000         88  AMT-REC-WAS-CHANGED     VALUE "Y".                           
012100     05  AMT-CLOSE-OK-SW         PIC X(01).                               
012200         88  AMT-CLOSE-CONVERGED     VALUE "Y".                           
012300     05  AMT-HIER-BAD-SW         PIC X(01).                               
012400         88  AMT-HIER-HAS-ERRORS     VALUE "Y".                           
012500     05  AMT-EXIT-ON-ERROR-SW    PIC X(01) VALUE "N".                     
012600         88  AMT-EXIT-ON-ERROR-ON    VALUE "Y".                           
012700     05  AMT-UNIT-TYPE-SW        PIC X(01).                               
012800         88  AMT-UNIT-IS-TPUU        VALUE "Y".                           
012900     05  AMT-ANC-FOUND-SW        PIC X(01).                               
013000         88  AMT-ANC-WAS-FOUND       VALUE "Y".                           
013100     05  AMT-MPP-DESC-SW         PIC X(01).                               
013200         88  AMT-IS-MPP-DESCENDANT   VALUE "Y".                           
013300         88  AMT-NOT-MPP-DESCENDANT  VALUE "N".                           
013400     05  AMT-TPP-DESC-SW         PIC X(01).                               
013500         88  AMT-IS-TPP-DESCENDANT   VALUE "Y".                           
013600         88  AMT-NOT-TPP-DESCENDANT  VALUE "N".                           
013700     05  FILLER                  PIC X(01).                               
013800                                                                          
013900 01  COUNTERS-AND-ACCUMULATORS.                                           
014000     05  AMT-PASS-COUNT          PIC 9(02) COMP.                          
014100     05  AMT-MAX-PASSES          PIC 9(02) COMP VALUE 25.                 
014200     05  AMT-CONCEPT-TOTAL       PIC 9(09) COMP.                          
014300     05  AMT-CTPP-COUNT          PIC 9(09) COMP.                          
014400     05  AMT-HIER-ERROR-COUNT    PIC 9(05) COMP.                          
014500** SUBSCRIPTS - PLAIN COMP FIELDS, TABLES BELOW ARE SMALL ENOUGH          
014600** THAT A SEARCH-ABLE INDEX BUYS NOTHING OVER PERFORM VARYING             
014700     05  AMT-PSUB                PIC 9(02) COMP.                          
014800     05  AMT-ASUB                PIC 9(02) COMP.                          
014900     05  AMT-XSUB                PIC 9(02) COMP.                          
015000     05  AMT-USUB                PIC 9(02) COMP.                          
015100     05  AMT-RSUB                PIC 9(02) COMP.                          
015200     05  FILLER                  PIC X(01).                               
015300                                                                          
015400 01  WORK-FIELDS.                                                         
015500     05  WS-WANT-ID              PIC 9(18).                               
015600     05  WS-HIER-DETAIL          PIC X(400).                              
015700     05  WS-HIER-PTR             PIC 9(04) COMP.                          
015800     05  WS-ID-DISPLAY           PIC 9(18).                               
015900     05  FILLER                  PIC X(01).                               
016000                                                                          
016100 PROCEDURE DIVISION.                                                      
016200                                                                          
016300 000-HOUSEKEEPING.                                                        
016400     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.                          
016500     IF AMT-EXIT-ON-ERROR-ON                                              
016600         SET AMTV-EXIT-ON-ERROR-ON TO TRUE                                
016700     ELSE                                                                 
016800         MOVE "N" TO AMTV-EXIT-ON-ERROR-SW                                
016900     END-IF.                                                              
017000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
017100     DISPLAY "******** BEGIN JOB AMTCLOSE ********".                      
017200     PERFORM 200-CLOSE-GRAPH THRU 200-EXIT.                               
017300     PERFORM 250-APPLY-UNITS-FALLBACK THRU 250-EXIT.                      
017400     PERFORM 300-COLLECT-CTPPS THRU 300-EXIT.                             
017500     PERFORM 400-VALIDATE-HIERARCHY THRU 400-EXIT.                        
017600     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
017700     MOVE +0 TO RETURN-CODE.                                              
017800     GOBACK.                                                              
017900 000-EXIT.                                                                
018000     EXIT.                                                                
018100                                                                          
018200*-----------------------------------------------------------              
018300* TRANSITIVE CLOSURE - SWEEP THE FILE REPEATEDLY, FOLDING                 
018400* EACH PARENT'S ANCESTOR TABLE INTO THE CHILD, UNTIL A WHOLE              
018500* PASS MAKES NO CHANGE.  WHEN IT CONVERGES EVERY RECORD'S                 
018600* ANCESTOR TABLE IS CLASSIFIED AGAINST THE SEVEN ROOTS.                   
018700*-----------------------------------------------------------              
018800 200-CLOSE-GRAPH.                                                         
018900     MOVE "200-CLOSE-GRAPH" TO ABEND-PARA-NAME.                           
019000     MOVE 0 TO AMT-PASS-COUNT.                                            
019100     MOVE "N" TO AMT-CLOSE-OK-SW.                                         
019200     PERFORM 210-CLOSURE-PASS THRU 210-EXIT                               
019300         UNTIL AMT-CLOSE-CONVERGED                                        
019400            OR AMT-PASS-COUNT > AMT-MAX-PASSES.                           
019500     IF NOT AMT-CLOSE-CONVERGED                                           
019600         MOVE "graph_closure" TO AMTV-CASE-NAME                           
019700         MOVE "Could not close graph. Elements missing"                   
019800                                     TO AMTV-FAIL-MESSAGE                 
019900         MOVE "GRAPH-NOT-CLOSED" TO AMTV-FAIL-TYPE                        
020000         MOVE SPACES TO AMTV-FAIL-VALUE                                   
020100         SET AMTV-ADD-FAILURE TO TRUE                                     
020200         CALL "AMTVALID" USING AMTVALID-LINK                              
020300         PERFORM 900-CHECK-EXIT-ON-ERROR THRU 900-EXIT                    
020400     END-IF.                                                              
020500     PERFORM 250-CLASSIFY-LEVELS THRU 250-LV-EXIT.                        
020600 200-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 210-CLOSURE-PASS.                                                        
021000     ADD 1 TO AMT-PASS-COUNT.                                             
021100     MOVE "N" TO AMT-PASS-CHANGED-SW.                                     
021200     MOVE LOW-VALUES TO AC-CONCEPT-ID-KEY.                                
021300     START AMTCCHE KEY IS NOT LESS THAN AC-CONCEPT-ID-KEY                 
021400         INVALID KEY MOVE "Y" TO AMT-EOF-SW                               
021500         NOT INVALID KEY MOVE "N" TO AMT-EOF-SW                           
021600     END-START.                                                           
021700     PERFORM 220-CLOSE-ONE-RECORD THRU 220-EXIT                           
021800         UNTIL NO-MORE-CACHE-RECS.                                        
021900     IF AMT-PASS-HAD-CHANGES                                              
022000         CONTINUE                                                         
022100     ELSE                                                                 
022200         SET AMT-CLOSE-CONVERGED TO TRUE                                  
022300     END-IF.                                                              
022400 210-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 220-CLOSE-ONE-RECORD.                                                    
022800     READ AMTCCHE NEXT RECORD INTO AMT-CACHE-REC                          
022900         AT END MOVE "Y" TO AMT-EOF-SW                                    
023000     END-READ.                                                            
023100     IF NOT NO-MORE-CACHE-RECS                                            
023200         MOVE "N" TO AMT-REC-CHANGED-SW                                   
023300         PERFORM 221-MERGE-ONE-PARENT THRU 221-EXIT                       
023400             VARYING AMT-PSUB FROM 1 BY 1                                 
023500             UNTIL AMT-PSUB > AC-PARENT-COUNT                             
023600         IF AMT-REC-WAS-CHANGED                                           
023700             SET AMT-PASS-HAD-CHANGES TO TRUE                             
023800             MOVE "Y" TO AC-CLOSURE-CHANGED-SW                            
023900             REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                       
024000                 INVALID KEY                                              
024100                     MOVE "CLOSURE-REWRITE" TO ABEND-REASON               
024200                     PERFORM 1000-ABEND-RTN THRU 1000-EXIT                
024300             END-REWRITE                                                  
024400         END-IF                                                           
024500** THE RANDOM LOOKUPS ABOVE MOVED THE FILE'S BROWSE POSITION -            
024600** RE-ESTABLISH IT ON THE RECORD JUST PROCESSED SO THE NEXT               
024700** READ NEXT PICKS UP WHERE THE SWEEP LEFT OFF                            
024800         START AMTCCHE KEY IS EQUAL TO AC-CONCEPT-ID-KEY                  
024900             INVALID KEY CONTINUE                                         
025000         END-START                                                        
025100     END-IF.                                                              
025200 220-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 221-MERGE-ONE-PARENT.                                                    
025600     MOVE AC-PARENT-ID (AMT-PSUB) TO WS-WANT-ID.                          
025700     PERFORM 230-MERGE-PARENT THRU 230-EXIT.                              
025800 221-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100** FOLD WS-WANT-ID (A DIRECT PARENT) AND THAT PARENT'S OWN                
026200** ANCESTOR TABLE INTO THE ANCESTOR TABLE OF THE RECORD HELD IN           
026300** AMT-CACHE-REC.  A NO-OP IF THE PARENT'S CACHE ROW IS MISSING.          
026400 230-MERGE-PARENT.                                                        
026500     PERFORM 235-ADD-ANCESTOR THRU 235-EXIT.                              
026600     MOVE WS-WANT-ID TO AC-CONCEPT-ID-KEY.                                
026700     READ AMTCCHE INTO AMT-PARENT-REC                                     
026800         INVALID KEY CONTINUE                                             
026900     END-READ.                                                            
027000     IF AC-RECORD-FOUND                                                   
027100         PERFORM 236-MERGE-ONE-ANCESTOR THRU 236-EXIT                     
027200             VARYING AMT-ASUB FROM 1 BY 1                                 
027300             UNTIL AMT-ASUB > AC-ANCESTOR-COUNT OF AMT-PARENT-REC         
027400     END-IF.                                                              
027500** RESTORE THE KEY FIELD OF THE RECORD STILL BEING CLOSED, THE            
027600** RANDOM READ ABOVE OVERWROTE IT                                         
027700     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
027800 230-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100 236-MERGE-ONE-ANCESTOR.                                                  
028200     MOVE AC-ANCESTOR-ID (AMT-ASUB) OF AMT-PARENT-REC                     
028300                         TO WS-WANT-ID.                                   
028400     PERFORM 235-ADD-ANCESTOR THRU 235-EXIT.                              
028500 236-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800** ADD WS-WANT-ID TO AC-ANCESTOR-TBL OF THE RECORD BEING CLOSED           
028900** IF IT IS NOT THERE ALREADY AND THE TABLE IS NOT FULL                   
029000 235-ADD-ANCESTOR.                                                        
029100     MOVE "N" TO AMT-ANC-FOUND-SW.                                        
029200     PERFORM 237-SCAN-ANCESTOR THRU 237-EXIT                              
029300         VARYING AMT-XSUB FROM 1 BY 1                                     
029400         UNTIL AMT-XSUB > AC-ANCESTOR-COUNT                               
029500            OR AMT-ANC-WAS-FOUND.                                         
029600     IF NOT AMT-ANC-WAS-FOUND                                             
029700         IF AC-ANCESTOR-COUNT < 60                                        
029800             ADD 1 TO AC-ANCESTOR-COUNT                                   
029900             MOVE WS-WANT-ID TO AC-ANCESTOR-ID (AC-ANCESTOR-COUNT)        
030000             SET AMT-REC-WAS-CHANGED TO TRUE                              
030100         END-IF                                                           
030200     END-IF.                                                              
030300 235-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 237-SCAN-ANCESTOR.                                                       
030700     IF AC-ANCESTOR-ID (AMT-XSUB) = WS-WANT-ID                            
030800         SET AMT-ANC-WAS-FOUND TO TRUE                                    
030900     END-IF.                                                              
031000 237-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300*-----------------------------------------------------------              
031400* CLASSIFY - ONCE THE GRAPH IS CLOSED, FIND WHICH OF THE SEVEN            
031500* ROOTS IS IN THE CLOSED ANCESTOR SET AND STAMP AC-LEVEL-TYPE.            
031600* A CONCEPT WITH NONE OF THE SEVEN STAYS UNCLASSIFIED.                    
031700*-----------------------------------------------------------              
031800 250-CLASSIFY-LEVELS.                                                     
031900     MOVE LOW-VALUES TO AC-CONCEPT-ID-KEY.                                
032000     START AMTCCHE KEY IS NOT LESS THAN AC-CONCEPT-ID-KEY                 
032100         INVALID KEY MOVE "Y" TO AMT-EOF-SW                               
032200         NOT INVALID KEY MOVE "N" TO AMT-EOF-SW                           
032300     END-START.                                                           
032400     PERFORM 260-CLASSIFY-ONE THRU 260-EXIT                               
032500         UNTIL NO-MORE-CACHE-RECS.                                        
032600 250-LV-EXIT.                                                             
032700     EXIT.                                                                
032800                                                                          
032900 260-CLASSIFY-ONE.                                                        
033000     READ AMTCCHE NEXT RECORD INTO AMT-CACHE-REC                          
033100         AT END MOVE "Y" TO AMT-EOF-SW                                    
033200     END-READ.                                                            
033300     IF NOT NO-MORE-CACHE-RECS                                            
033400         IF NOT AC-IS-ROOT-CONCEPT                                        
033500             PERFORM 261-CLASSIFY-ONE-ROOT THRU 261-EXIT                  
033600                 VARYING AMT-RSUB FROM 7 BY -1                            
033700                 UNTIL AMT-RSUB < 1                                       
033800             REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                       
033900                 INVALID KEY                                              
034000                     MOVE "CLASSIFY-REWRITE" TO ABEND-REASON              
034100                     PERFORM 1000-ABEND-RTN THRU 1000-EXIT                
034200             END-REWRITE                                                  
034300         END-IF                                                           
034400     END-IF.                                                              
034500 260-EXIT.                                                                
034600     EXIT.                                                                
034700                                                                          
034800 261-CLASSIFY-ONE-ROOT.                                                   
034900     PERFORM 262-SCAN-ANCESTOR-FOR-ROOT THRU 262-EXIT                     
035000         VARYING AMT-XSUB FROM 1 BY 1                                     
035100         UNTIL AMT-XSUB > AC-ANCESTOR-COUNT.                              
035200 261-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 262-SCAN-ANCESTOR-FOR-ROOT.                                              
035600     IF AC-ANCESTOR-ID (AMT-XSUB) = AMT-ROOT-ENTRY (AMT-RSUB)             
035700         MOVE AMT-RSUB TO AC-LEVEL-TYPE                                   
035800     END-IF.                                                              
035900 262-EXIT.                                                                
036000     EXIT.                                                                
036100                                                                          
036200*-----------------------------------------------------------              
036300* UNITS FALLBACK - DIRECT HAS-MPUU/HAS-TPUU DESTINATIONS ARE              
036400* ALL AMTLOAD EVER PUTS IN AC-UNITS-TBL, SO THERE IS NOTHING TO           
036500* ADD HERE; THIS PARAGRAPH IS A PLACEHOLDER FOR THE SUBPACK-LEVEL         
036600* "HAS MPUU SET"/"HAS TPUU SET" FALLBACK, WHICH THIS RELEASE HAS          
036700* NEVER NEEDED BECAUSE NO PACK FAMILY SHIPPED WITHOUT A DIRECT            
036800* UNIT RELATIONSHIP.  LEFT IN SO THE NEXT RELEASE HAS SOMEWHERE           
036900* TO HANG IT WITHOUT RESTRUCTURING THE CALLERS.                           
037000*-----------------------------------------------------------              
037100 250-APPLY-UNITS-FALLBACK.                                                
037200     CONTINUE.                                                            
037300 250-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600*-----------------------------------------------------------              
037700* COUNT CTPPS FOR THE JOB LOG - A CTPP IS ANY NON-ROOT CONCEPT            
037800* CLASSIFIED AT THE CTPP LEVEL.  AMT2FLAT FINDS THE SAME SET BY           
037900* BROWSING AMTCCHE ITSELF, NO SEPARATE WORK FILE IS BUILT HERE.           
038000*-----------------------------------------------------------              
038100 300-COLLECT-CTPPS.                                                       
038200     MOVE "300-COLLECT-CTPPS" TO ABEND-PARA-NAME.                         
038300     MOVE 0 TO AMT-CONCEPT-TOTAL.                                         
038400     MOVE 0 TO AMT-CTPP-COUNT.                                            
038500     MOVE LOW-VALUES TO AC-CONCEPT-ID-KEY.                                
038600     START AMTCCHE KEY IS NOT LESS THAN AC-CONCEPT-ID-KEY                 
038700         INVALID KEY MOVE "Y" TO AMT-EOF-SW                               
038800         NOT INVALID KEY MOVE "N" TO AMT-EOF-SW                           
038900     END-START.                                                           
039000     PERFORM 310-COUNT-ONE THRU 310-EXIT                                  
039100         UNTIL NO-MORE-CACHE-RECS.                                        
039200 300-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 310-COUNT-ONE.                                                           
039600     READ AMTCCHE NEXT RECORD INTO AMT-CACHE-REC                          
039700         AT END MOVE "Y" TO AMT-EOF-SW                                    
039800     END-READ.                                                            
039900     IF NOT NO-MORE-CACHE-RECS                                            
040000         ADD 1 TO AMT-CONCEPT-TOTAL                                       
040100         IF AC-LEVEL-CTPP AND AC-NOT-ROOT-CONCEPT                         
040200             ADD 1 TO AMT-CTPP-COUNT                                      
040300         END-IF                                                           
040400     END-IF.                                                              
040500 310-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800*-----------------------------------------------------------              
040900* VALIDATE - EVERY NON-ROOT DESCENDANT OF THE MPP ROOT (MPP,              
041000* TPP AND CTPP CONCEPTS ALIKE) MUST HAVE AT LEAST ONE UNIT                
041100* (R10).  A PURE MPP (MPP DESCENDANT, NO TPP ANCESTOR) MAY NOT            
041200* HAVE A TPUU DESCENDANT AS A UNIT (R11); A TRADE-LEVEL PACK              
041300* (HAS A TPP ANCESTOR) MUST HAVE ONLY TPUU DESCENDANTS AS                 
041400* UNITS (R12).  "DESCENDANT OF ROOT X" IS TESTED DIRECTLY OFF             
041500* THE CLOSED ANCESTOR TABLE, NOT OFF AC-LEVEL-TYPE, SINCE A               
041600* TPP OR CTPP CARRIES BOTH THE MPP ROOT AND THE TPP ROOT IN               
041700* ITS ANCESTOR SET AND AC-LEVEL-TYPE ONLY HOLDS ONE VALUE.                
041800*-----------------------------------------------------------              
041900 400-VALIDATE-HIERARCHY.                                                  
042000     MOVE "400-VALIDATE-HIERARCHY" TO ABEND-PARA-NAME.                    
042100     MOVE "N" TO AMT-HIER-BAD-SW.                                         
042200     MOVE SPACES TO WS-HIER-DETAIL.                                       
042300     MOVE 1 TO WS-HIER-PTR.                                               
042400     MOVE LOW-VALUES TO AC-CONCEPT-ID-KEY.                                
042500     START AMTCCHE KEY IS NOT LESS THAN AC-CONCEPT-ID-KEY                 
042600         INVALID KEY MOVE "Y" TO AMT-EOF-SW                               
042700         NOT INVALID KEY MOVE "N" TO AMT-EOF-SW                           
042800     END-START.                                                           
042900     PERFORM 410-CHECK-ONE-PACK THRU 410-EXIT                             
043000         UNTIL NO-MORE-CACHE-RECS.                                        
043100     IF AMT-HIER-HAS-ERRORS                                               
043200         MOVE "heirarchy_error" TO AMTV-CASE-NAME                         
043300         STRING "Detected pack concepts with no units and/or "            
043400                "MPPs with TPUU units and/or TPP/CTPPs with "             
043500                "MPUU units" DELIMITED BY SIZE                            
043600             INTO AMTV-FAIL-MESSAGE                                       
043700         END-STRING                                                       
043800         MOVE "HIERARCHY-MISMATCH" TO AMTV-FAIL-TYPE                      
043900         MOVE WS-HIER-DETAIL TO AMTV-FAIL-VALUE                           
044000         SET AMTV-ADD-FAILURE TO TRUE                                     
044100         CALL "AMTVALID" USING AMTVALID-LINK                              
044200         PERFORM 900-CHECK-EXIT-ON-ERROR THRU 900-EXIT                    
044300     END-IF.                                                              
044400 400-EXIT.                                                                
044500     EXIT.                                                                
044600                                                                          
044700 410-CHECK-ONE-PACK.                                                      
044800     READ AMTCCHE NEXT RECORD INTO AMT-CACHE-REC                          
044900         AT END MOVE "Y" TO AMT-EOF-SW                                    
045000     END-READ.                                                            
045100     IF NOT NO-MORE-CACHE-RECS                                            
045200         IF AC-NOT-ROOT-CONCEPT                                           
045300             SET AMT-NOT-MPP-DESCENDANT TO TRUE                           
045400             SET AMT-NOT-TPP-DESCENDANT TO TRUE                           
045500             PERFORM 412-TEST-ANCESTOR-ROOTS THRU 412-EXIT                
045600                 VARYING AMT-XSUB FROM 1 BY 1                             
045700                 UNTIL AMT-XSUB > AC-ANCESTOR-COUNT                       
045800             IF AMT-IS-MPP-DESCENDANT                                     
045900                 PERFORM 420-CHECK-PACK-UNITS THRU 420-EXIT               
046000             END-IF                                                       
046100         END-IF                                                           
046200     END-IF.                                                              
046300 410-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600** A PACK IS A "TRADE-LEVEL" PACK WHEN ITS OWN CLOSED ANCESTOR            
046700** SET CONTAINS THE TPP ROOT; R10 APPLIES TO ANY MPP-ROOT                 
046800** DESCENDANT EITHER WAY, SO BOTH SWITCHES ARE TESTED HERE                
046900** RATHER THAN STOPPING AT THE FIRST MATCH.                               
047000 412-TEST-ANCESTOR-ROOTS.                                                 
047100     IF AC-ANCESTOR-ID (AMT-XSUB) = AMT-ROOT-MPP                          
047200         SET AMT-IS-MPP-DESCENDANT TO TRUE                                
047300     END-IF.                                                              
047400     IF AC-ANCESTOR-ID (AMT-XSUB) = AMT-ROOT-TPP                          
047500         SET AMT-IS-TPP-DESCENDANT TO TRUE                                
047600     END-IF.                                                              
047700 412-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000** R10 - NO UNITS AT ALL IS A FAILURE ON ITS OWN, REGARDLESS              
048100** OF TRADE LEVEL.  WHEN THERE ARE UNITS, EACH ONE IS TESTED              
048200** AGAINST THE TRADE-LEVEL SWITCH SET BY 412 ABOVE (R11/R12).             
048300 420-CHECK-PACK-UNITS.                                                    
048400     IF AC-UNITS-COUNT = 0                                                
048500         PERFORM 440-LOG-HIER-ERROR THRU 440-EXIT                         
048600     ELSE                                                                 
048700         PERFORM 421-CHECK-ONE-UNIT THRU 421-EXIT                         
048800             VARYING AMT-USUB FROM 1 BY 1                                 
048900             UNTIL AMT-USUB > AC-UNITS-COUNT                              
049000     END-IF.                                                              
049100     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
049200** RE-ESTABLISH BROWSE POSITION - SEE 220-CLOSE-ONE-RECORD                
049300     START AMTCCHE KEY IS EQUAL TO AC-CONCEPT-ID-KEY                      
049400         INVALID KEY CONTINUE                                             
049500     END-START.                                                           
049600 420-EXIT.                                                                
049700     EXIT.                                                                
049800                                                                          
049900 421-CHECK-ONE-UNIT.                                                      
050000     MOVE AC-UNIT-ID (AMT-USUB) TO WS-WANT-ID.                            
050100     PERFORM 430-UNIT-IS-TPUU THRU 430-EXIT.                              
050200     IF AMT-IS-TPP-DESCENDANT                                             
050300         IF NOT AMT-UNIT-IS-TPUU                                          
050400** R12 - TRADE-LEVEL PACK WITH A NON-TPUU (MPUU) UNIT                     
050500             PERFORM 440-LOG-HIER-ERROR THRU 440-EXIT                     
050600         END-IF                                                           
050700     ELSE                                                                 
050800         IF AMT-UNIT-IS-TPUU                                              
050900** R11 - PURE MPP WITH A TPUU UNIT                                        
051000             PERFORM 440-LOG-HIER-ERROR THRU 440-EXIT                     
051100         END-IF                                                           
051200     END-IF.                                                              
051300 421-EXIT.                                                                
051400     EXIT.                                                                
051500                                                                          
051600** LOOK UP WS-WANT-ID'S OWN CACHE ROW AND TEST ITS CLASSIFIED             
051700** LEVEL FOR TPUU.  SETS AMT-UNIT-IS-TPUU / AMT-UNIT-NOT-TPUU.            
051800 430-UNIT-IS-TPUU.                                                        
051900     MOVE "N" TO AMT-UNIT-TYPE-SW.                                        
052000     MOVE WS-WANT-ID TO AC-CONCEPT-ID-KEY.                                
052100     READ AMTCCHE INTO AMT-PARENT-REC                                     
052200         INVALID KEY CONTINUE                                             
052300     END-READ.                                                            
052400     IF AC-RECORD-FOUND                                                   
052500         IF AC-LEVEL-TPUU OF AMT-PARENT-REC                               
052600             SET AMT-UNIT-IS-TPUU TO TRUE                                 
052700         END-IF                                                           
052800     END-IF.                                                              
052900 430-EXIT.                                                                
053000     EXIT.                                                                
053100                                                                          
053200 440-LOG-HIER-ERROR.                                                      
053300     SET AMT-HIER-HAS-ERRORS TO TRUE.                                     
053400     ADD 1 TO AMT-HIER-ERROR-COUNT.                                       
053500     MOVE AC-CONCEPT-ID TO WS-ID-DISPLAY.                                 
053600     IF WS-HIER-PTR < 380                                                 
053700         STRING WS-ID-DISPLAY DELIMITED BY SIZE                           
053800                " " DELIMITED BY SIZE                                     
053900             INTO WS-HIER-DETAIL                                          
054000             WITH POINTER WS-HIER-PTR                                     
054100         END-STRING                                                       
054200     END-IF.                                                              
054300 440-EXIT.                                                                
054400     EXIT.                                                                
054500                                                                          
054600*-----------------------------------------------------------              
054700* IF THE JOB IS RUN WITH THE EXIT-ON-ERROR SWITCH ON, ANY CALL            
054800* TO AMTVALID THAT COMES BACK WITH AMTV-MUST-ABORT STOPS THE              
054900* JOB RIGHT THERE INSTEAD OF LETTING IT RUN TO THE END.                   
055000*-----------------------------------------------------------              
055100 900-CHECK-EXIT-ON-ERROR.                                                 
055200     IF AMTV-MUST-ABORT                                                   
055300         MOVE "900-CHECK-EXIT-ON-ERROR" TO ABEND-PARA-NAME                
055400         MOVE "EXIT-ON-ERROR" TO ABEND-REASON                             
055500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
055600     END-IF.                                                              
055700 900-EXIT.                                                                
055800     EXIT.                                                                
055900                                                                          
056000 800-OPEN-FILES.                                                          
056100     MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.                            
056200     OPEN OUTPUT SYSOUT.                                                  
056300     OPEN I-O AMTCCHE.                                                    
056400 800-EXIT.                                                                
056500     EXIT.                                                                
056600                                                                          
056700 850-CLOSE-FILES.                                                         
056800     MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.                           
056900     CLOSE AMTCCHE, SYSOUT.                                               
057000 850-EXIT.                                                                
057100     EXIT.                                                                
057200                                                                          
057300 999-CLEANUP.                                                             
057400     MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                               
057500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
057600     DISPLAY "** CLOSURE PASSES RUN    **" AMT-PASS-COUNT.                
057700     DISPLAY "** CONCEPTS IN CACHE     **" AMT-CONCEPT-TOTAL.             
057800     DISPLAY "** CTPPS FOUND           **" AMT-CTPP-COUNT.                
057900     DISPLAY "** HIERARCHY ERRORS      **" AMT-HIER-ERROR-COUNT.          
058000     DISPLAY "******** NORMAL END OF JOB AMTCLOSE ********".              
058100 999-EXIT.                                                                
058200     EXIT.                                                                
058300                                                                          
058400 1000-ABEND-RTN.                                                          
058500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
058600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
058700     DISPLAY "*** ABNORMAL END OF JOB - AMTCLOSE ***"                     
058800             UPON CONSOLE.                                                
058900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
059000 1000-EXIT.                                                               
059100     EXIT.                                                                
059200                                                                          
