000100******************************************************************        
000200* COPY MEMBER: AMTRECS                                           *        
000300* Release-file input record layouts for the AMT terminology      *        
000400* extract job.  One 01-level per release file; each file is a    *        
000500* fixed-width re-blocking of the vendor's tab-delimited release  *        
000600* format (see job doc AMT-JOBSTREAM-01), header line stripped    *        
000700* by the job step ahead of this program reading the file.        *        
000800******************************************************************        
000900*-------|----------|-----|----------------------------------------        
001000* Chg   | Date     | By  | Description                                    
001100*-------|----------|-----|----------------------------------------        
001200*       | 04/02/07 | KMR | Original - six release-file layouts            
001300*       |          |     | for AMTLOAD, ticket AMT-0007                   
001400*       | 09/17/08 | KMR | Widened TERM field to X(200) per       AMT0031 
001500*       |          |     | terminology group request              AMT0031 
001600*       | 02/11/11 | RPH | Historical-assoc layout added for      AMT0058 
001700*       |          |     | replacement-set counting               AMT0058 
001800******************************************************************        
001900                                                                          
002000** CONCEPT RELEASE FILE - ONE ROW PER SCTID EVER MINTED                   
002100 01  AMT-CONCEPT-IN-REC.                                                  
002200     05  CI-ID                   PIC 9(18).                               
002300     05  CI-EFFECTIVE-TIME       PIC 9(08).                               
002400     05  CI-ACTIVE               PIC 9(01).                               
002500     05  CI-MODULE-ID            PIC 9(18).                               
002600     05  CI-DEFINITION-STATUS    PIC 9(18).                               
002700     05  FILLER                  PIC X(05).                               
002800                                                                          
002900** RELATIONSHIP RELEASE FILE - GRAPH EDGES BETWEEN CONCEPTS               
003000 01  AMT-RELATIONSHIP-IN-REC.                                             
003100     05  RI-ID                   PIC 9(18).                               
003200     05  RI-EFFECTIVE-TIME       PIC 9(08).                               
003300     05  RI-ACTIVE               PIC 9(01).                               
003400     05  RI-MODULE-ID            PIC 9(18).                               
003500     05  RI-SOURCE-ID            PIC 9(18).                               
003600     05  RI-DESTINATION-ID       PIC 9(18).                               
003700     05  RI-RELATIONSHIP-GROUP   PIC 9(02).                               
003800     05  RI-TYPE-ID              PIC 9(18).                               
003900     05  RI-CHARACTERISTIC-TYPE  PIC 9(18).                               
004000     05  RI-MODIFIER-ID          PIC 9(18).                               
004100     05  FILLER                  PIC X(05).                               
004200                                                                          
004300** DESCRIPTION RELEASE FILE - FSN / PREFERRED-TERM TEXT                   
004400 01  AMT-DESCRIPTION-IN-REC.                                              
004500     05  DI-ID                   PIC 9(18).                               
004600     05  DI-EFFECTIVE-TIME       PIC 9(08).                               
004700     05  DI-ACTIVE               PIC 9(01).                               
004800     05  DI-MODULE-ID            PIC 9(18).                               
004900     05  DI-CONCEPT-ID           PIC 9(18).                               
005000     05  DI-LANGUAGE-CODE        PIC X(05).                               
005100     05  DI-TYPE-ID              PIC 9(18).                               
005200     05  DI-TERM                 PIC X(200).                              
005300     05  DI-CASE-SIGNIFICANCE    PIC 9(18).                               
005400     05  FILLER                  PIC X(05).                               
005500                                                                          
005600** LANGUAGE (ACCEPTABILITY) REFSET - WHICH DESCRIPTION IS THE             
005700** PREFERRED TERM FOR ITS CONCEPT                                         
005800 01  AMT-LANGUAGE-IN-REC.                                                 
005900     05  LI-ID                   PIC X(36).                               
006000     05  LI-EFFECTIVE-TIME       PIC 9(08).                               
006100     05  LI-ACTIVE               PIC 9(01).                               
006200     05  LI-MODULE-ID            PIC 9(18).                               
006300     05  LI-REFSET-ID            PIC 9(18).                               
006400     05  LI-REFERENCED-COMP-ID   PIC 9(18).                               
006500     05  LI-ACCEPTABILITY-ID     PIC 9(18).                               
006600     05  FILLER                  PIC X(05).                               
006700                                                                          
006800** ARTG-ID REFSET - AUST REGISTER OF THERAPEUTIC GOODS NUMBER             
006900** ATTACHED TO A CTPP                                                     
007000 01  AMT-ARTG-IN-REC.                                                     
007100     05  AI-ID                   PIC X(36).                               
007200     05  AI-EFFECTIVE-TIME       PIC 9(08).                               
007300     05  AI-ACTIVE               PIC 9(01).                               
007400     05  AI-MODULE-ID            PIC 9(18).                               
007500     05  AI-REFSET-ID            PIC 9(18).                               
007600     05  AI-REFERENCED-COMP-ID   PIC 9(18).                               
007700     05  AI-ARTG-ID              PIC X(12).                               
007800     05  FILLER                  PIC X(05).                               
007900                                                                          
008000** HISTORICAL-ASSOCIATION REFSETS (ZERO OR MORE FILES) - RETIRED          
008100** CONCEPT TO ITS REPLACEMENT.  COUNTED ONLY, NEVER WRITTEN OUT -         
008200** SEE AMTLOAD PARAGRAPH 700-LOAD-HISTORICAL-REFSET.                      
008300 01  AMT-HISASSOC-IN-REC.                                                 
008400     05  HI-ID                   PIC X(36).                               
008500     05  HI-EFFECTIVE-TIME       PIC 9(08).                               
008600     05  HI-ACTIVE               PIC 9(01).                               
008700     05  HI-MODULE-ID            PIC 9(18).                               
008800     05  HI-REFSET-ID            PIC 9(18).                               
008900     05  HI-REFERENCED-COMP-ID   PIC 9(18).                               
009000     05  HI-TARGET-COMP-ID       PIC 9(18).                               
009100     05  FILLER                  PIC X(05).                               
009200                                                                          
