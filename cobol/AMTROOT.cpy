000100******************************************************************        
000200* COPY MEMBER: AMTROOT                                           *        
000300* The seven AMT hierarchy-root concept ids, in the fixed order   *        
000400* MP/MPUU/MPP/TP/TPUU/TPP/CTPP.  AC-LEVEL-TYPE in AMTCCHE stores *        
000500* the subscript of the matching entry (1-7).  AMTLOAD SEARCHes  *         
000600* this table once per concept, at load time, to flag the seven  *         
000700* roots themselves; AMTCLOSE classifies every other concept's   *         
000800* AC-LEVEL-TYPE off its own closed ancestor set with a plain    *         
000900* PERFORM VARYING scan against this same table, not a SEARCH.   *         
001000* AMTTYPA and AMT2FLAT never touch this table - they compare    *         
001100* against AC-LEVEL-TYPE and the root-id fields directly.        *         
001200******************************************************************        
001300*-------|----------|-----|----------------------------------------        
001400* Chg   | Date     | By  | Description                                    
001500*-------|----------|-----|----------------------------------------        
001600*       | 02/11/11 | RPH | Original, ticket AMT-0058                      
001700******************************************************************        
001800 01  AMT-ROOT-IDS.                                                        
001900     05  AMT-ROOT-MP             PIC 9(18) VALUE                          
002000                                     30497011000036103.                   
002100     05  AMT-ROOT-MPUU           PIC 9(18) VALUE                          
002200                                     30450011000036109.                   
002300     05  AMT-ROOT-MPP            PIC 9(18) VALUE                          
002400                                     30513011000036104.                   
002500     05  AMT-ROOT-TP             PIC 9(18) VALUE                          
002600                                     30560011000036108.                   
002700     05  AMT-ROOT-TPUU           PIC 9(18) VALUE                          
002800                                     30425011000036101.                   
002900     05  AMT-ROOT-TPP            PIC 9(18) VALUE                          
003000                                     30404011000036106.                   
003100     05  AMT-ROOT-CTPP           PIC 9(18) VALUE                          
003200                                     30537011000036101.                   
003300** SPARE EIGHTH SLOT - ROOM FOR A FUTURE HIERARCHY LEVEL WITHOUT          
003400** HAVING TO WIDEN THIS TABLE AGAIN LIKE AMT0031 DID TO AMTTYPA           
003500     05  FILLER                  PIC 9(18) VALUE ZEROS.                   
003600                                                                          
003700** SAME EIGHT SLOTS, REDEFINED AS A SEARCH-ABLE TABLE; SUBSCRIPT          
003800** DOUBLES AS THE AC-LEVEL-TYPE VALUE FOR THAT ROOT - SLOT 8 IS           
003900** THE UNUSED SPARE AND WILL NEVER MATCH A REAL CONCEPT ID                
004000 01  AMT-ROOT-TABLE REDEFINES AMT-ROOT-IDS.                               
004100     05  AMT-ROOT-ENTRY OCCURS 8 TIMES                                    
004200                         INDEXED BY AMT-ROOT-IDX                          
004300                         PIC 9(18).                                       
004400                                                                          
