000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  AMTLOAD.                                                    
000300 AUTHOR. KEVIN M. RUIZ.                                                   
000400 INSTALLATION. COBOL DEV Center.                                          
000500 DATE-WRITTEN. 04/02/07.                                                  
000600 DATE-COMPILED. 04/02/07.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM READS THE SIX AMT TERMINOLOGY RELEASE             
001300*          FILES (CONCEPTS, RELATIONSHIPS, LANGUAGE REFSET,               
001400*          DESCRIPTIONS, ARTG REFSET, HISTORICAL REFSET) AND              
001500*          BUILDS THE CONCEPT-CACHE VSAM FILE USED BY AMTCLOSE            
001600*          AND AMT2FLAT DOWN THE JOBSTREAM.                               
001700*                                                                         
001800*          EACH RELEASE FILE IS A TAB-DELIMITED TEXT FILE WITH A          
001900*          ONE-LINE HEADER, WHICH THIS PROGRAM SKIPS.  ROWS ARE           
002000*          FILTERED BY MODULE-ID AND ACTIVE FLAG PER THE AMT-0007         
002100*          LOAD SPEC BEFORE THEY ARE APPLIED TO THE CACHE.                
002200*                                                                         
002300******************************************************************        
002400*-------|----------|-----|----------------------------------------        
002500* Chg   | Date     | By  | Description                                    
002600*-------|----------|-----|----------------------------------------        
002700*       | 04/02/07 | KMR | Original, ticket AMT-0007                      
002800*       | 09/17/08 | KMR | Widened description TERM parse per     AMT0031 
002900*       |          |     | AMTRECS change, added ARTG load step   AMT0031 
003000*       | 02/11/11 | RPH | Historical refset load step added,     AMT0058 
003100*       |          |     | counted only per AMT-0058              AMT0058 
003200*       | 11/14/98 | TGD | Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON         
003300*       |          |     | THIS PROGRAM, NO CHANGE REQUIRED               
003400*       | 07/30/14 | KMR | Set AC-IS-ROOT-SW at concept load time AMT0092 
003500*       |          |     | so downstream CTPP collection can      AMT0092 
003600*       |          |     | skip the seven hierarchy roots         AMT0092 
003700******************************************************************        
003800                                                                          
003900         CONCEPT FILE        -   UT-S-AMTCONC                             
004000         RELATIONSHIP FILE   -   UT-S-AMTRELA                             
004100         LANGUAGE REFSET     -   UT-S-AMTLANG                             
004200         DESCRIPTION FILE    -   UT-S-AMTDESC                             
004300         ARTG REFSET         -   UT-S-AMTARTG                             
004400         HISTORICAL REFSET   -   UT-S-AMTHIST                             
004500         CONCEPT CACHE (OUT) -   AMTCCHE  (VSAM, KEY=CONCEPT-ID)          
004600         PREFERRED-DESC WORK -   AMTPRET  (VSAM, KEY=DESC-ID)             
004700         DUMP FILE           -   SYSOUT                                   
004800                                                                          
004900******************************************************************        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-390.                                                
005300 OBJECT-COMPUTER. IBM-390.                                                
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 ON AMT-OVERRIDE-EXIT-ON-ERROR.                                
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT SYSOUT                                                        
006000     ASSIGN TO UT-S-SYSOUT                                                
006100       ORGANIZATION IS SEQUENTIAL.                                        
006200                                                                          
006300     SELECT AMTCONC                                                       
006400     ASSIGN TO UT-S-AMTCONC                                               
006500       ORGANIZATION IS LINE SEQUENTIAL                                    
006600       FILE STATUS IS AMTCONC-STATUS.                                     
006700                                                                          
006800     SELECT AMTRELA                                                       
006900     ASSIGN TO UT-S-AMTRELA                                               
007000       ORGANIZATION IS LINE SEQUENTIAL                                    
007100       FILE STATUS IS AMTRELA-STATUS.                                     
007200                                                                          
007300     SELECT AMTLANG                                                       
007400     ASSIGN TO UT-S-AMTLANG                                               
007500       ORGANIZATION IS LINE SEQUENTIAL                                    
007600       FILE STATUS IS AMTLANG-STATUS.                                     
007700                                                                          
007800     SELECT AMTDESC                                                       
007900     ASSIGN TO UT-S-AMTDESC                                               
008000       ORGANIZATION IS LINE SEQUENTIAL                                    
008100       FILE STATUS IS AMTDESC-STATUS.                                     
008200                                                                          
008300     SELECT AMTARTG                                                       
008400     ASSIGN TO UT-S-AMTARTG                                               
008500       ORGANIZATION IS LINE SEQUENTIAL                                    
008600       FILE STATUS IS AMTARTG-STATUS.                                     
008700                                                                          
008800     SELECT AMTHIST                                                       
008900     ASSIGN TO UT-S-AMTHIST                                               
009000       ORGANIZATION IS LINE SEQUENTIAL                                    
009100       FILE STATUS IS AMTHIST-STATUS.                                     
009200                                                                          
009300     SELECT AMTCCHE                                                       
009400            ASSIGN       TO AMTCCHE                                       
009500            ORGANIZATION IS INDEXED                                       
009600            ACCESS MODE  IS RANDOM                                        
009700            RECORD KEY   IS AC-CONCEPT-ID-KEY                             
009800            FILE STATUS  IS AMTCCHE-STATUS.                               
009900                                                                          
010000     SELECT AMTPRET                                                       
010100            ASSIGN       TO AMTPRET                                       
010200            ORGANIZATION IS INDEXED                                       
010300            ACCESS MODE  IS RANDOM                                        
010400            RECORD KEY   IS PR-DESC-ID-KEY                                
010500            FILE STATUS  IS AMTPRET-STATUS.                               
010600                                                                          
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900 FD  SYSOUT                                                               
011000     RECORDING MODE IS F                                                  
011100     LABEL RECORDS ARE STANDARD                                           
011200     RECORD CONTAINS 130 CHARACTERS                                       
011300     BLOCK CONTAINS 0 RECORDS                                             
011400     DATA RECORD IS SYSOUT-REC.                                           
011500 01  SYSOUT-REC.                                                          
011600     05  SYSOUT-TEXT             PIC X(120).                              
011700     05  FILLER                  PIC X(10).                               
011800                                                                          
011900****** SIX RELEASE FILES - TAB-DELIMITED TEXT, HEADER LINE                
012000****** SKIPPED BY 900-READ-nnnn FOR EACH FILE                             
012100 FD  AMTCONC                                                              
012200     LABEL RECORDS ARE STANDARD                                           
012300     DATA RECORD IS AMTCONC-LINE.                                         
012400 01  AMTCONC-LINE.                                                        
012500     05  AMTCONC-TEXT            PIC X(960).                              
012600     05  FILLER                  PIC X(40).                               
012700                                                                          
012800 FD  AMTRELA                                                              
012900     LABEL RECORDS ARE STANDARD                                           
013000     DATA RECORD IS AMTRELA-LINE.                                         
013100 01  AMTRELA-LINE.                                                        
013200     05  AMTRELA-TEXT            PIC X(960).                              
013300     05  FILLER                  PIC X(40).                               
013400                                                                          
013500 FD  AMTLANG                                                              
013600     LABEL RECORDS ARE STANDARD                                           
013700     DATA RECORD IS AMTLANG-LINE.                                         
013800 01  AMTLANG-LINE.                                                        
013900     05  AMTLANG-TEXT            PIC X(960).                              
014000     05  FILLER                  PIC X(40).                               
014100                                                                          
014200 FD  AMTDESC                                                              
014300     LABEL RECORDS ARE STANDARD                                           
014400     DATA RECORD IS AMTDESC-LINE.                                         
014500 01  AMTDESC-LINE.                                                        
014600     05  AMTDESC-TEXT            PIC X(960).                              
014700     05  FILLER                  PIC X(40).                               
014800                                                                          
014900 FD  AMTARTG                                                              
015000     LABEL RECORDS ARE STANDARD                                           
015100     DATA RECORD IS AMTARTG-LINE.                                         
015200 01  AMTARTG-LINE.                                                        
015300     05  AMTARTG-TEXT            PIC X(960).                              
015400     05  FILLER                  PIC X(40).                               
015500                                                                          
015600 FD  AMTHIST                                                              
015700     LABEL RECORDS ARE STANDARD                                           
015800     DATA RECORD IS AMTHIST-LINE.                                         
015900 01  AMTHIST-LINE.                                                        
016000     05  AMTHIST-TEXT            PIC X(960).                              
016100     05  FILLER                  PIC X(40).                               
016200                                                                          
016300****** CONCEPT-CACHE VSAM - KEY IS THE FULL RECORD, THE REAL              
016400****** BUSINESS LAYOUT COMES IN VIA COPY AMTCCHE BELOW AND IS             
016500****** MOVED FD-TO-WS ON READ/REWRITE (SEE SHOP STANDARD IN THE           
016600****** OLD PATMSTR-REC HANDLING)                                          
016700 FD  AMTCCHE                                                              
016800     RECORD CONTAINS 2730 CHARACTERS                                      
016900     DATA RECORD IS AMTCCHE-REC.                                          
017000 01  AMTCCHE-REC.                                                         
017100     05  AC-CONCEPT-ID-KEY       PIC X(18).                               
017200     05  FILLER                  PIC X(2712).                             
017300                                                                          
017400 FD  AMTPRET                                                              
017500     RECORD CONTAINS 18 CHARACTERS                                        
017600     DATA RECORD IS AMTPRET-REC.                                          
017700 01  AMTPRET-REC.                                                         
017800     05  PR-DESC-ID-KEY          PIC X(18).                               
017900                                                                          
018000 WORKING-STORAGE SECTION.                                                 
018100                                                                          
018200 01  FILE-STATUS-CODES.                                                   
018300     05  AMTCONC-STATUS          PIC X(2).                                
018400     05  AMTRELA-STATUS          PIC X(2).                                
018500     05  AMTLANG-STATUS          PIC X(2).                                
018600     05  AMTDESC-STATUS          PIC X(2).                                
018700     05  AMTARTG-STATUS          PIC X(2).                                
018800     05  AMTHIST-STATUS          PIC X(2).                                
018900     05  AMTCCHE-STATUS          PIC X(2).                                
019000         88  AC-RECORD-FOUND         VALUE "00".                          
019100     05  AMTPRET-STATUS          PIC X(2).                                
019200         88  PR-RECORD-FOUND         VALUE "00".                          
019300     05  FILLER                  PIC X(02).                               
019400                                                                          
019500** VSAM FILE                                                              
019600 COPY AMTCCHE.                                                            
019700** QSAM FILE                                                              
019800                                                                          
019900** SIX RELEASE-FILE RECORD AREAS                                          
020000 COPY AMTRECS.                                                            
020100                                                                          
020200** THE SEVEN HIERARCHY-ROOT IDS, TESTED AT LOAD TIME SO THE               
020300** ROOTS CARRY AC-IS-ROOT-SW = "Y" BEFORE AMTCLOSE EVER RUNS      AMT0092 
020400 COPY AMTROOT.                                                            
020500                                                                          
020600 COPY AMTABND.                                                            
020700                                                                          
020800 01  WS-DATE-FLDS.                                                        
020900     05  WS-DATE                 PIC 9(06).                               
021000     05  FILLER                  PIC X(02).                               
021100                                                                          
021200 01  FLAGS-AND-SWITCHES.                                                  
021300     05  CONC-MORE-SW            PIC X(01) VALUE "Y".                     
021400         88  NO-MORE-CONCEPTS        VALUE "N".                           
021500     05  RELA-MORE-SW            PIC X(01) VALUE "Y".                     
021600         88  NO-MORE-RELATIONSHIPS   VALUE "N".                           
021700     05  LANG-MORE-SW            PIC X(01) VALUE "Y".                     
021800         88  NO-MORE-LANGUAGE        VALUE "N".                           
021900     05  DESC-MORE-SW            PIC X(01) VALUE "Y".                     
022000         88  NO-MORE-DESCRIPTIONS    VALUE "N".                           
022100     05  ARTG-MORE-SW            PIC X(01) VALUE "Y".                     
022200         88  NO-MORE-ARTG             VALUE "N".                          
022300     05  HIST-MORE-SW            PIC X(01) VALUE "Y".                     
022400         88  NO-MORE-HISTORICAL      VALUE "N".                           
022500     05  AMT-DESC-ID-SW          PIC X(01).                               
022600         88  AMT-IS-DESCRIPTION-ID   VALUE "Y".                           
022700         88  AMT-NOT-DESCRIPTION-ID  VALUE "N".                           
022800     05  AMT-MODULE-OK-SW        PIC X(01).                               
022900         88  AMT-MODULE-IS-ACCEPTED  VALUE "Y".                           
023000         88  AMT-MODULE-NOT-ACCEPTED VALUE "N".                           
023100     05  AMT-OVERRIDE-EXIT-ON-ERROR PIC X(01) VALUE "N".                  
023200     05  FILLER                  PIC X(01).                               
023300                                                                          
023400 01  MODULE-AND-TYPE-CONSTANTS.                                           
023500     05  AMT-MODULE-AMT          PIC 9(18) VALUE                          
023600                                     900062011000036108.                  
023700     05  AMT-MODULE-INTL         PIC 9(18) VALUE                          
023800                                     900000000000012004.                  
023900     05  AMT-MODULE-AU           PIC 9(18) VALUE                          
024000                                     161771000036108.                     
024100     05  AMT-TYPE-ISA            PIC 9(18) VALUE 116680003.               
024200     05  AMT-TYPE-HAS-MPUU       PIC 9(18) VALUE                          
024300                                     30348011000036104.                   
024400     05  AMT-TYPE-HAS-TPUU       PIC 9(18) VALUE                          
024500                                     30409011000036107.                   
024600     05  AMT-TYPE-HAS-TP         PIC 9(18) VALUE                          
024700                                     700000101000036108.                  
024800     05  AMT-DESC-TYPE-FSN       PIC 9(18) VALUE                          
024900                                     900000000000003001.                  
025000     05  AMT-ACCEPT-PREFERRED    PIC 9(18) VALUE                          
025100                                     900000000000548007.                  
025200     05  FILLER                  PIC X(01).                               
025300                                                                          
025400** REDEFINES OF THE CONSTANT GROUP AS A 3-ENTRY ACCEPTED-MODULE           
025500** TABLE FOR THE SEARCH IN 215-TEST-MODULE-ACCEPTED, SHARED BY            
025600** 220/410/510 - THE TABLE ONLY COVERS THE FIRST 126 BYTES,               
025700** LEAVING THE SPARE FILLER BYTE OUT OF IT.  306/610/720 TEST             
025800** MODULE-ID = AMT-MODULE-AMT DIRECTLY SINCE THOSE ROWS ACCEPT            
025900** ONLY THE ONE MODULE, NOT ALL THREE                                     
026000 01  AMT-MODULE-TABLE REDEFINES MODULE-AND-TYPE-CONSTANTS.                
026100     05  AMT-MODULE-ENTRY OCCURS 3 TIMES                                  
026200                         INDEXED BY AMT-MODULE-IDX                        
026300                         PIC 9(18).                                       
026400     05  FILLER                  PIC X(72).                               
026500                                                                          
026600 01  COUNTERS-AND-ACCUMULATORS.                                           
026700     05  AMT-CONCEPT-COUNT       PIC 9(09) COMP.                          
026800     05  AMT-RELATIONSHIP-COUNT  PIC 9(09) COMP.                          
026900     05  AMT-LANGUAGE-COUNT      PIC 9(09) COMP.                          
027000     05  AMT-DESCRIPTION-COUNT   PIC 9(09) COMP.                          
027100     05  AMT-ARTG-COUNT          PIC 9(09) COMP.                          
027200     05  AMT-HISTORICAL-COUNT    PIC 9(09) COMP.                          
027300     05  AMT-REPLACEMENT-COUNT   PIC 9(09) COMP.                          
027400     05  AMT-TBL-SUB             PIC 9(02) COMP.                          
027500     05  FILLER                  PIC X(01).                               
027600                                                                          
027700 01  WORK-FIELDS.                                                         
027800     05  WS-CACHE-KEY            PIC 9(18).                               
027900     05  WS-CACHE-KEY-X REDEFINES WS-CACHE-KEY                            
028000                                 PIC X(18).                               
028100     05  AMT-TENS-QUOT           PIC 9(18) COMP.                          
028200     05  AMT-TENS-QUOT2          PIC 9(18) COMP.                          
028300     05  AMT-UNITS-DIGIT         PIC 9(01).                               
028400     05  AMT-TENS-DIGIT          PIC 9(01).                               
028500     05  WS-MODULE-ID-TEST       PIC 9(18).                               
028600     05  FILLER                  PIC X(01).                               
028700     77  TAB-CHAR                PIC X(01) VALUE X"09".                   
028800                                                                          
028900 PROCEDURE DIVISION.                                                      
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
029100     PERFORM 200-LOAD-CONCEPTS THRU 200-EXIT.                             
029200     PERFORM 300-LOAD-RELATIONSHIPS THRU 300-EXIT.                        
029300     PERFORM 400-LOAD-LANGUAGE-REFSET THRU 400-EXIT.                      
029400     PERFORM 500-LOAD-DESCRIPTIONS THRU 500-EXIT.                         
029500     PERFORM 600-LOAD-ARTG-REFSET THRU 600-EXIT.                          
029600     PERFORM 700-LOAD-HISTORICAL-REFSET THRU 700-EXIT.                    
029700     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
029800     MOVE +0 TO RETURN-CODE.                                              
029900     GOBACK.                                                              
030000                                                                          
030100 000-HOUSEKEEPING.                                                        
030200     MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME.                          
030300     DISPLAY "******** BEGIN JOB AMTLOAD ********".                       
030400     ACCEPT WS-DATE FROM DATE.                                            
030500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
030700 000-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000*-----------------------------------------------------------              
031100* STEP 1 - CONCEPTS, FILTERED TO THE THREE ACCEPTED MODULE IDS            
031200*-----------------------------------------------------------              
031300 200-LOAD-CONCEPTS.                                                       
031400     MOVE "200-LOAD-CONCEPTS" TO ABEND-PARA-NAME.                         
031500     PERFORM 205-READ-CONCEPT THRU 205-EXIT.                              
031600     PERFORM 210-READ-CONCEPT-HDR THRU 210-EXIT                           
031700             UNTIL AMTCONC-STATUS = "00" OR NO-MORE-CONCEPTS.             
031800     PERFORM 220-PROCESS-CONCEPT THRU 220-EXIT                            
031900             UNTIL NO-MORE-CONCEPTS.                                      
032000 200-EXIT.                                                                
032100     EXIT.                                                                
032200                                                                          
032300 205-READ-CONCEPT.                                                        
032400     READ AMTCONC INTO AMTCONC-LINE                                       
032500         AT END MOVE "N" TO CONC-MORE-SW                                  
032600     END-READ.                                                            
032700 205-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000 210-READ-CONCEPT-HDR.                                                    
033100*    HEADER LINE IS READ AND THROWN AWAY - KMR 04/02/07                   
033200     PERFORM 205-READ-CONCEPT THRU 205-EXIT.                              
033300 210-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600*-----------------------------------------------------------              
033700* SHARED BY 220/410/510 - R1 ACCEPTS A CONCEPT/LANGUAGE/                  
033800* DESCRIPTION ROW WHEN ITS MODULE ID IS AMT, INTERNATIONAL                
033900* METADATA OR AU METADATA.  CALLER MOVES THE ROW'S MODULE ID              
034000* TO WS-MODULE-ID-TEST FIRST.                                             
034100*-----------------------------------------------------------              
034200 215-TEST-MODULE-ACCEPTED.                                                
034300     SET AMT-MODULE-NOT-ACCEPTED TO TRUE.                                 
034400     SET AMT-MODULE-IDX TO 1.                                             
034500     SEARCH AMT-MODULE-ENTRY                                              
034600         AT END                                                           
034700             CONTINUE                                                     
034800         WHEN AMT-MODULE-ENTRY (AMT-MODULE-IDX)                           
034900                = WS-MODULE-ID-TEST                                       
035000             SET AMT-MODULE-IS-ACCEPTED TO TRUE                           
035100     END-SEARCH.                                                          
035200 215-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 220-PROCESS-CONCEPT.                                                     
035600     UNSTRING AMTCONC-LINE DELIMITED BY TAB-CHAR                          
035700         INTO CI-ID CI-EFFECTIVE-TIME CI-ACTIVE                           
035800              CI-MODULE-ID CI-DEFINITION-STATUS                           
035900     END-UNSTRING.                                                        
036000     MOVE CI-MODULE-ID TO WS-MODULE-ID-TEST.                              
036100     PERFORM 215-TEST-MODULE-ACCEPTED THRU 215-EXIT.                      
036200     IF AMT-MODULE-IS-ACCEPTED                                            
036300         PERFORM 230-ADD-CACHE-ENTRY THRU 230-EXIT                        
036400         ADD 1 TO AMT-CONCEPT-COUNT                                       
036500     END-IF.                                                              
036600     PERFORM 205-READ-CONCEPT THRU 205-EXIT.                              
036700 220-EXIT.                                                                
036800     EXIT.                                                                
036900                                                                          
037000 230-ADD-CACHE-ENTRY.                                                     
037100     INITIALIZE AMT-CACHE-REC.                                            
037200     MOVE CI-ID TO AC-CONCEPT-ID.                                         
037300     SET AC-LEVEL-UNCLASSIFIED TO TRUE.                                   
037400     SET AC-NOT-ROOT-CONCEPT TO TRUE.                                     
037500     SET AC-CLOSURE-NOT-DONE TO TRUE.                                     
037600     SET AC-CLOSURE-UNCHANGED TO TRUE.                                    
037700     SET AMT-ROOT-IDX TO 1.                                               
037800     SEARCH AMT-ROOT-ENTRY                                                
037900         AT END                                                           
038000             CONTINUE                                                     
038100         WHEN AMT-ROOT-ENTRY (AMT-ROOT-IDX) = CI-ID                       
038200             SET AC-IS-ROOT-CONCEPT TO TRUE                               
038300             SET AC-LEVEL-TYPE TO AMT-ROOT-IDX                            
038400     END-SEARCH.                                                          
038500     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
038600     WRITE AMTCCHE-REC FROM AMT-CACHE-REC                                 
038700         INVALID KEY                                                      
038800             DISPLAY "*** DUPLICATE CONCEPT IGNORED: " CI-ID              
038900     END-WRITE.                                                           
039000 230-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300*-----------------------------------------------------------              
039400* STEP 2 - RELATIONSHIPS, ACTIVE AMT-MODULE ROWS ONLY, FOUR               
039500* RECOGNIZED TYPE IDS EACH WITH THEIR OWN CACHE-UPDATE EFFECT             
039600*-----------------------------------------------------------              
039700 300-LOAD-RELATIONSHIPS.                                                  
039800     MOVE "300-LOAD-RELATIONSHIPS" TO ABEND-PARA-NAME.                    
039900     MOVE "Y" TO RELA-MORE-SW.                                            
040000     PERFORM 305-READ-RELATIONSHIP THRU 305-EXIT.                         
040100     PERFORM 305-READ-RELATIONSHIP THRU 305-EXIT.                         
040200     PERFORM 306-PROCESS-RELATIONSHIP THRU 306-EXIT                       
040300             UNTIL NO-MORE-RELATIONSHIPS.                                 
040400 300-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 305-READ-RELATIONSHIP.                                                   
040800     READ AMTRELA INTO AMTRELA-LINE                                       
040900         AT END MOVE "N" TO RELA-MORE-SW                                  
041000     END-READ.                                                            
041100 305-EXIT.                                                                
041200     EXIT.                                                                
041300                                                                          
041400 306-PROCESS-RELATIONSHIP.                                                
041500     UNSTRING AMTRELA-LINE DELIMITED BY TAB-CHAR                          
041600         INTO RI-ID RI-EFFECTIVE-TIME RI-ACTIVE                           
041700              RI-MODULE-ID RI-SOURCE-ID RI-DESTINATION-ID                 
041800              RI-RELATIONSHIP-GROUP RI-TYPE-ID                            
041900              RI-CHARACTERISTIC-TYPE RI-MODIFIER-ID                       
042000     END-UNSTRING.                                                        
042100     IF RI-ACTIVE = 1 AND RI-MODULE-ID = AMT-MODULE-AMT                   
042200         MOVE RI-SOURCE-ID TO WS-CACHE-KEY                                
042300         MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY                         
042400         READ AMTCCHE INTO AMT-CACHE-REC                                  
042500             INVALID KEY CONTINUE                                         
042600         END-READ                                                         
042700         IF AC-RECORD-FOUND                                               
042800             PERFORM 310-APPLY-RELATIONSHIP-TYPE THRU 310-EXIT            
042900         END-IF                                                           
043000         ADD 1 TO AMT-RELATIONSHIP-COUNT                                  
043100     END-IF.                                                              
043200     PERFORM 305-READ-RELATIONSHIP THRU 305-EXIT.                         
043300 306-EXIT.                                                                
043400     EXIT.                                                                
043500                                                                          
043600 310-APPLY-RELATIONSHIP-TYPE.                                             
043700*    MAKE SURE THE DESTINATION IS ALSO A REGISTERED VERTEX                
043800*    BEFORE RECORDING THE EFFECT - KMR 04/02/07                           
043900     MOVE RI-DESTINATION-ID TO WS-CACHE-KEY.                              
044000     MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC.             
044100     READ AMTCCHE                                                         
044200         INVALID KEY GO TO 310-EXIT                                       
044300     END-READ.                                                            
044400     EVALUATE TRUE                                                        
044500         WHEN RI-TYPE-ID = AMT-TYPE-ISA                                   
044600             PERFORM 320-ADD-PARENT THRU 320-EXIT                         
044700         WHEN RI-TYPE-ID = AMT-TYPE-HAS-MPUU                              
044800             PERFORM 330-ADD-UNIT THRU 330-EXIT                           
044900         WHEN RI-TYPE-ID = AMT-TYPE-HAS-TPUU                              
045000             PERFORM 330-ADD-UNIT THRU 330-EXIT                           
045100         WHEN RI-TYPE-ID = AMT-TYPE-HAS-TP                                
045200             PERFORM 340-ADD-TP THRU 340-EXIT                             
045300         WHEN OTHER                                                       
045400             CONTINUE                                                     
045500     END-EVALUATE.                                                        
045600 310-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 320-ADD-PARENT.                                                          
046000     MOVE RI-SOURCE-ID TO WS-CACHE-KEY.                                   
046100     MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC.             
046200     READ AMTCCHE INTO AMT-CACHE-REC                                      
046300         INVALID KEY GO TO 320-EXIT                                       
046400     END-READ.                                                            
046500     IF AC-PARENT-COUNT < 20                                              
046600         ADD 1 TO AC-PARENT-COUNT                                         
046700         MOVE RI-DESTINATION-ID TO AC-PARENT-ID(AC-PARENT-COUNT)          
046800     END-IF.                                                              
046900     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
047000     REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                               
047100         INVALID KEY CONTINUE                                             
047200     END-REWRITE.                                                         
047300 320-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                          
047600 330-ADD-UNIT.                                                            
047700     MOVE RI-SOURCE-ID TO WS-CACHE-KEY.                                   
047800     MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC.             
047900     READ AMTCCHE INTO AMT-CACHE-REC                                      
048000         INVALID KEY GO TO 330-EXIT                                       
048100     END-READ.                                                            
048200     IF AC-UNITS-COUNT < 30                                               
048300         ADD 1 TO AC-UNITS-COUNT                                          
048400         MOVE RI-DESTINATION-ID TO AC-UNIT-ID(AC-UNITS-COUNT)             
048500     END-IF.                                                              
048600     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
048700     REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                               
048800         INVALID KEY CONTINUE                                             
048900     END-REWRITE.                                                         
049000 330-EXIT.                                                                
049100     EXIT.                                                                
049200                                                                          
049300 340-ADD-TP.                                                              
049400     MOVE RI-SOURCE-ID TO WS-CACHE-KEY.                                   
049500     MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC.             
049600     READ AMTCCHE INTO AMT-CACHE-REC                                      
049700         INVALID KEY GO TO 340-EXIT                                       
049800     END-READ.                                                            
049900     IF AC-TP-COUNT < 10                                                  
050000         ADD 1 TO AC-TP-COUNT                                             
050100         MOVE RI-DESTINATION-ID TO AC-TP-ID(AC-TP-COUNT)                  
050200     END-IF.                                                              
050300     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
050400     REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                               
050500         INVALID KEY CONTINUE                                             
050600     END-REWRITE.                                                         
050700 340-EXIT.                                                                
050800     EXIT.                                                                
050900                                                                          
051000*-----------------------------------------------------------              
051100* STEP 3 - LANGUAGE REFSET (PREFERRED-DESCRIPTION ID SET)                 
051200*-----------------------------------------------------------              
051300 400-LOAD-LANGUAGE-REFSET.                                                
051400     MOVE "400-LOAD-LANGUAGE-REFSET" TO ABEND-PARA-NAME.                  
051500     MOVE "Y" TO LANG-MORE-SW.                                            
051600     PERFORM 405-READ-LANGUAGE THRU 405-EXIT.                             
051700     PERFORM 405-READ-LANGUAGE THRU 405-EXIT.                             
051800     PERFORM 410-PROCESS-LANGUAGE THRU 410-EXIT                           
051900             UNTIL NO-MORE-LANGUAGE.                                      
052000 400-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300 405-READ-LANGUAGE.                                                       
052400     READ AMTLANG INTO AMTLANG-LINE                                       
052500         AT END MOVE "N" TO LANG-MORE-SW                                  
052600     END-READ.                                                            
052700 405-EXIT.                                                                
052800     EXIT.                                                                
052900                                                                          
053000 410-PROCESS-LANGUAGE.                                                    
053100     UNSTRING AMTLANG-LINE DELIMITED BY TAB-CHAR                          
053200         INTO LI-ID LI-EFFECTIVE-TIME LI-ACTIVE LI-MODULE-ID              
053300              LI-REFSET-ID LI-REFERENCED-COMP-ID                          
053400              LI-ACCEPTABILITY-ID                                         
053500     END-UNSTRING.                                                        
053600     MOVE LI-MODULE-ID TO WS-MODULE-ID-TEST.                              
053700     PERFORM 215-TEST-MODULE-ACCEPTED THRU 215-EXIT.                      
053800     IF LI-ACTIVE = 1                                                     
053900     AND LI-ACCEPTABILITY-ID = AMT-ACCEPT-PREFERRED                       
054000     AND AMT-MODULE-IS-ACCEPTED                                           
054100         MOVE LI-REFERENCED-COMP-ID TO WS-CACHE-KEY                       
054200         MOVE WS-CACHE-KEY-X TO PR-DESC-ID-KEY                            
054300         WRITE AMTPRET-REC                                                
054400             INVALID KEY CONTINUE                                         
054500         END-WRITE                                                        
054600         ADD 1 TO AMT-LANGUAGE-COUNT                                      
054700     END-IF.                                                              
054800     PERFORM 405-READ-LANGUAGE THRU 405-EXIT.                             
054900 410-EXIT.                                                                
055000     EXIT.                                                                
055100                                                                          
055200*-----------------------------------------------------------              
055300* STEP 4 - DESCRIPTIONS (FSN / PREFERRED TERM)                            
055400*-----------------------------------------------------------              
055500 500-LOAD-DESCRIPTIONS.                                                   
055600     MOVE "500-LOAD-DESCRIPTIONS" TO ABEND-PARA-NAME.                     
055700     MOVE "Y" TO DESC-MORE-SW.                                            
055800     PERFORM 505-READ-DESCRIPTION THRU 505-EXIT.                          
055900     PERFORM 505-READ-DESCRIPTION THRU 505-EXIT.                          
056000     PERFORM 510-PROCESS-DESCRIPTION THRU 510-EXIT                        
056100             UNTIL NO-MORE-DESCRIPTIONS.                                  
056200 500-EXIT.                                                                
056300     EXIT.                                                                
056400                                                                          
056500 505-READ-DESCRIPTION.                                                    
056600     READ AMTDESC INTO AMTDESC-LINE                                       
056700         AT END MOVE "N" TO DESC-MORE-SW                                  
056800     END-READ.                                                            
056900 505-EXIT.                                                                
057000     EXIT.                                                                
057100                                                                          
057200 510-PROCESS-DESCRIPTION.                                                 
057300     UNSTRING AMTDESC-LINE DELIMITED BY TAB-CHAR                          
057400         INTO DI-ID DI-EFFECTIVE-TIME DI-ACTIVE DI-MODULE-ID              
057500              DI-CONCEPT-ID DI-LANGUAGE-CODE DI-TYPE-ID                   
057600              DI-TERM DI-CASE-SIGNIFICANCE                                
057700     END-UNSTRING.                                                        
057800     MOVE DI-MODULE-ID TO WS-MODULE-ID-TEST.                              
057900     PERFORM 215-TEST-MODULE-ACCEPTED THRU 215-EXIT.                      
058000     IF DI-ACTIVE = 1                                                     
058100     AND AMT-MODULE-IS-ACCEPTED                                           
058200         MOVE DI-CONCEPT-ID TO WS-CACHE-KEY                               
058300         MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC          
058400         READ AMTCCHE INTO AMT-CACHE-REC                                  
058500             INVALID KEY GO TO 510-NOT-FOUND                              
058600         END-READ                                                         
058700         IF DI-TYPE-ID = AMT-DESC-TYPE-FSN                                
058800             MOVE DI-TERM TO AC-CONCEPT-FSN                               
058900             PERFORM 520-REWRITE-CACHE THRU 520-EXIT                      
059000         ELSE                                                             
059100             MOVE DI-ID TO WS-CACHE-KEY                                   
059200             MOVE WS-CACHE-KEY-X TO PR-DESC-ID-KEY                        
059300             READ AMTPRET                                                 
059400                 INVALID KEY GO TO 510-NOT-FOUND                          
059500             END-READ                                                     
059600             IF PR-RECORD-FOUND                                           
059700                 MOVE DI-TERM TO AC-CONCEPT-PT                            
059800                 PERFORM 520-REWRITE-CACHE THRU 520-EXIT                  
059900             END-IF                                                       
060000         END-IF                                                           
060100         ADD 1 TO AMT-DESCRIPTION-COUNT                                   
060200     END-IF.                                                              
060300     GO TO 510-CONTINUE.                                                  
060400 510-NOT-FOUND.                                                           
060500     CONTINUE.                                                            
060600 510-CONTINUE.                                                            
060700     PERFORM 505-READ-DESCRIPTION THRU 505-EXIT.                          
060800 510-EXIT.                                                                
060900     EXIT.                                                                
061000                                                                          
061100 520-REWRITE-CACHE.                                                       
061200     MOVE AC-CONCEPT-ID-X TO AC-CONCEPT-ID-KEY.                           
061300     REWRITE AMTCCHE-REC FROM AMT-CACHE-REC                               
061400         INVALID KEY CONTINUE                                             
061500     END-REWRITE.                                                         
061600 520-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900*-----------------------------------------------------------              
062000* STEP 5 - ARTG REFSET                                                    
062100*-----------------------------------------------------------              
062200 600-LOAD-ARTG-REFSET.                                                    
062300     MOVE "600-LOAD-ARTG-REFSET" TO ABEND-PARA-NAME.                      
062400     MOVE "Y" TO ARTG-MORE-SW.                                            
062500     PERFORM 605-READ-ARTG THRU 605-EXIT.                                 
062600     PERFORM 605-READ-ARTG THRU 605-EXIT.                                 
062700     PERFORM 610-PROCESS-ARTG THRU 610-EXIT                               
062800             UNTIL NO-MORE-ARTG.                                          
062900 600-EXIT.                                                                
063000     EXIT.                                                                
063100                                                                          
063200 605-READ-ARTG.                                                           
063300     READ AMTARTG INTO AMTARTG-LINE                                       
063400         AT END MOVE "N" TO ARTG-MORE-SW                                  
063500     END-READ.                                                            
063600 605-EXIT.                                                                
063700     EXIT.                                                                
063800                                                                          
063900 610-PROCESS-ARTG.                                                        
064000     UNSTRING AMTARTG-LINE DELIMITED BY TAB-CHAR                          
064100         INTO AI-ID AI-EFFECTIVE-TIME AI-ACTIVE AI-MODULE-ID              
064200              AI-REFSET-ID AI-REFERENCED-COMP-ID AI-ARTG-ID               
064300     END-UNSTRING.                                                        
064400     IF AI-ACTIVE = 1 AND AI-MODULE-ID = AMT-MODULE-AMT                   
064500         MOVE AI-REFERENCED-COMP-ID TO WS-CACHE-KEY                       
064600         MOVE WS-CACHE-KEY-X TO AC-CONCEPT-ID-KEY IN AMTCCHE-REC          
064700         READ AMTCCHE INTO AMT-CACHE-REC                                  
064800             INVALID KEY GO TO 610-CONTINUE                               
064900         END-READ                                                         
065000         IF AC-ARTG-COUNT < 10                                            
065100             ADD 1 TO AC-ARTG-COUNT                                       
065200             MOVE AI-ARTG-ID TO AC-ARTG-ID(AC-ARTG-COUNT)                 
065300         END-IF                                                           
065400         PERFORM 520-REWRITE-CACHE THRU 520-EXIT                          
065500         ADD 1 TO AMT-ARTG-COUNT                                          
065600     END-IF.                                                              
065700 610-CONTINUE.                                                            
065800     PERFORM 605-READ-ARTG THRU 605-EXIT.                                 
065900 610-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200*-----------------------------------------------------------              
066300* STEP 6 - HISTORICAL-ASSOCIATION REFSET, COUNTED ONLY - NO               
066400* CACHE UPDATE, REPLACEMENT COUNT EXCLUDES DESCRIPTION-ID ROWS            
066500*-----------------------------------------------------------              
066600 700-LOAD-HISTORICAL-REFSET.                                              
066700     MOVE "700-LOAD-HISTORICAL-REFSET" TO ABEND-PARA-NAME.                
066800     MOVE "Y" TO HIST-MORE-SW.                                            
066900     PERFORM 705-READ-HISTORICAL THRU 705-EXIT.                           
067000     PERFORM 705-READ-HISTORICAL THRU 705-EXIT.                           
067100     PERFORM 720-PROCESS-HISTORICAL THRU 720-EXIT                         
067200             UNTIL NO-MORE-HISTORICAL.                                    
067300 700-EXIT.                                                                
067400     EXIT.                                                                
067500                                                                          
067600 705-READ-HISTORICAL.                                                     
067700     READ AMTHIST INTO AMTHIST-LINE                                       
067800         AT END MOVE "N" TO HIST-MORE-SW                                  
067900     END-READ.                                                            
068000 705-EXIT.                                                                
068100     EXIT.                                                                
068200                                                                          
068300 710-TEST-DESCRIPTION-ID.                                                 
068400*    SECOND-TO-LAST DIGIT OF THE WHOLE NUMBER IS THE SCTID                
068500*    PARTITION DIGIT; '1' MEANS THE ID NAMES A DESCRIPTION - KMR          
068600     DIVIDE HI-REFERENCED-COMP-ID BY 10                                   
068700             GIVING AMT-TENS-QUOT REMAINDER AMT-UNITS-DIGIT.              
068800     DIVIDE AMT-TENS-QUOT BY 10                                           
068900             GIVING AMT-TENS-QUOT2 REMAINDER AMT-TENS-DIGIT.              
069000     IF AMT-TENS-DIGIT = 1                                                
069100         SET AMT-IS-DESCRIPTION-ID TO TRUE                                
069200     ELSE                                                                 
069300         SET AMT-NOT-DESCRIPTION-ID TO TRUE                               
069400     END-IF.                                                              
069500 710-EXIT.                                                                
069600     EXIT.                                                                
069700                                                                          
069800 720-PROCESS-HISTORICAL.                                                  
069900     UNSTRING AMTHIST-LINE DELIMITED BY TAB-CHAR                          
070000         INTO HI-ID HI-EFFECTIVE-TIME HI-ACTIVE HI-MODULE-ID              
070100              HI-REFSET-ID HI-REFERENCED-COMP-ID                          
070200              HI-TARGET-COMP-ID                                           
070300     END-UNSTRING.                                                        
070400     IF HI-ACTIVE = 1 AND HI-MODULE-ID = AMT-MODULE-AMT                   
070500         PERFORM 710-TEST-DESCRIPTION-ID THRU 710-EXIT                    
070600         IF AMT-NOT-DESCRIPTION-ID                                        
070700             ADD 1 TO AMT-REPLACEMENT-COUNT                               
070800         END-IF                                                           
070900         ADD 1 TO AMT-HISTORICAL-COUNT                                    
071000     END-IF.                                                              
071100     PERFORM 705-READ-HISTORICAL THRU 705-EXIT.                           
071200 720-EXIT.                                                                
071300     EXIT.                                                                
071400                                                                          
071500 800-OPEN-FILES.                                                          
071600     MOVE "800-OPEN-FILES" TO ABEND-PARA-NAME.                            
071700     OPEN INPUT AMTCONC, AMTRELA, AMTLANG, AMTDESC, AMTARTG,              
071800                AMTHIST.                                                  
071900     OPEN OUTPUT SYSOUT.                                                  
072000     OPEN I-O AMTCCHE, AMTPRET.                                           
072100 800-EXIT.                                                                
072200     EXIT.                                                                
072300                                                                          
072400 850-CLOSE-FILES.                                                         
072500     MOVE "850-CLOSE-FILES" TO ABEND-PARA-NAME.                           
072600     CLOSE AMTCONC, AMTRELA, AMTLANG, AMTDESC, AMTARTG, AMTHIST,          
072700           AMTCCHE, AMTPRET, SYSOUT.                                      
072800 850-EXIT.                                                                
072900     EXIT.                                                                
073000                                                                          
073100 999-CLEANUP.                                                             
073200     MOVE "999-CLEANUP" TO ABEND-PARA-NAME.                               
073300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
073400     DISPLAY "** CONCEPTS LOADED       **" AMT-CONCEPT-COUNT.             
073500     DISPLAY "** RELATIONSHIPS LOADED  **" AMT-RELATIONSHIP-COUNT.        
073600     DISPLAY "** LANGUAGE ROWS LOADED  **" AMT-LANGUAGE-COUNT.            
073700     DISPLAY "** DESCRIPTIONS LOADED   **" AMT-DESCRIPTION-COUNT.         
073800     DISPLAY "** ARTG ROWS LOADED      **" AMT-ARTG-COUNT.                
073900     DISPLAY "** HISTORICAL ROWS READ  **" AMT-HISTORICAL-COUNT.          
074000     DISPLAY "** REPLACEMENTS COUNTED  **" AMT-REPLACEMENT-COUNT.         
074100     DISPLAY "******** NORMAL END OF JOB AMTLOAD ********".               
074200 999-EXIT.                                                                
074300     EXIT.                                                                
074400                                                                          
074500 1000-ABEND-RTN.                                                          
074600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
074700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
074800     DISPLAY "*** ABNORMAL END OF JOB - AMTLOAD ***" UPON CONSOLE.        
074900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
075000                                                                          
