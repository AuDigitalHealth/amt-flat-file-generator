000100******************************************************************        
000200* COPY MEMBER: AMTABND                                           *        
000300* Abend-reason record and the divide-by-zero abend trigger       *        
000400* shared by every AMT batch step (AMTLOAD, AMTCLOSE, AMT2FLAT).  *        
000500******************************************************************        
000600*-------|----------|-----|----------------------------------------        
000700* Chg   | Date     | By  | Description                                    
000800*-------|----------|-----|----------------------------------------        
000900*       | 08/14/91 | JS  | Original abend-rec layout for PATLIST          
001000*       | 03/02/94 | TGD | Added ACTUAL-VAL/EXPECTED-VAL for              
001100*       |          |     | out-of-balance ABENDs                          
001200*       | 06/19/98 | JS  | Widened ABEND-REASON to 60 bytes               
001300*       | 11/09/99 | TGD | Y2K - no date fields on this member,           
001400*       |          |     | reviewed, no change required                   
001500*       | 04/02/07 | KMR | Adapted for AMTLOAD/AMTCLOSE/AMT2FLAT  WO4471  
001600*       |          |     | terminology batch - ticket AMT-0007    WO4471  
001700******************************************************************        
001800 01  ABEND-REC.                                                           
001900     05  ABEND-PROGRAM           PIC X(08).                               
002000     05  ABEND-PARA-NAME         PIC X(30).                               
002100     05  ABEND-REASON            PIC X(60).                               
002200     05  EXPECTED-VAL            PIC X(20).                               
002300     05  ACTUAL-VAL              PIC X(20).                               
002400     05  FILLER                  PIC X(42).                               
002500                                                                          
002600** THE 0C7 TRIGGER - DO NOT "FIX" THIS, IT IS HOW WE FORCE THE            
002700** ABEND SO THE SYSTEM LOG CARRIES ABEND-REC FORWARD - JS                 
002800 77  ZERO-VAL                    PIC 9     VALUE ZERO.                    
002900 77  ONE-VAL                     PIC 9     VALUE 1.                       
003000                                                                          
